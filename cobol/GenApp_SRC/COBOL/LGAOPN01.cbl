000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LGAOPN01.
000300 AUTHOR.        R MCKINNON.
000400 INSTALLATION.  FIRST CAROLINA SAVINGS BANK - DATA PROC DIV.
000500 DATE-WRITTEN.  04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - DO NOT RELEASE OUTSIDE DP.
000800******************************************************************
000900*                                                                *
001000*   PROPERTY OF FIRST CAROLINA SAVINGS BANK - INTERNAL USE ONLY  *
001100*                                                                *
001200*                    ACCOUNT OPENING                             *
001300*                                                                *
001400*   Nightly step 2.  Reads ACCOUNT-IN (one entry per account   *
001500*   to open against an already-registered customer), edits      *
001600*   holder name and opening balance, enforces the 10-account    *
001700*   per customer limit, assigns the account sequence number,    *
001800*   writes ACCOUNT-MASTER, and -- when the opening balance is   *
001900*   greater than zero -- appends an INITIAL_DEPOSIT entry to    *
002000*   TRANSACTION-LOG.  CUSTOMER-MASTER is opened I-O so          *
002100*   CUST01-ACCT-COUNT can be read and incremented in place.      *
002200*                                                                *
002300******************************************************************
002400*                    CHANGE LOG                                  *
002500*----------------------------------------------------------------*
002600*   DATE        BY     TKT/REQ    DESCRIPTION                   *
002700*----------------------------------------------------------------*
002800*   04/02/1989  RGM    DP-0121    ORIGINAL PROGRAM               * DP-0121
002900*   09/11/1990  RGM    DP-0209    ENFORCE 10 ACCOUNT MAX         * DP-0209
003000*   02/14/1992  LJT    DP-0277    DEFAULT RATE BY ACCOUNT TYPE   * DP-0277
003100*   05/06/1993  RGM    DP-0341    ACCOUNT-MASTER/CUSTOMER-MASTER * DP-0341
003200*                                 MOVED TO RELATIVE ORGANIZATION *
003300*   07/19/1995  DWS    DP-0418    INITIAL DEPOSIT NOW LOGGED TO  * DP-0418
003400*                                 TRANSACTION-LOG                *
003500*   01/05/1998  RGM    DP-0512    YEAR 2000 - TIMESTAMP ON THE   * DP-0512
003600*                                 INITIAL DEPOSIT NOW CCYYMMDD-  *
003700*                                 HHMMSS (WAS YYMMDD-HHMM)       *
003800*   06/30/1999  RGM    DP-0519    Y2K REGRESSION SIGNOFF         * DP-0519
003900*   11/02/2000  LJT    DP-0561    REJECT MESSAGE SHOWS HOLDER    * DP-0561
004000*   03/11/2004  DWS    DP-0642    DISPLAY REJECT COUNT AT EOJ    * DP-0642
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-3090.
004500 OBJECT-COMPUTER.   IBM-3090.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000******************************************************************
005100*                  ACCOUNT OPENING INPUT                         *
005200******************************************************************
005300     SELECT ACCOUNT-IN-FILE ASSIGN TO ACCTIN
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS FS-ACCTIN.
005700******************************************************************
005800*                  CUSTOMER MASTER (I-O, ACCT-COUNT UPDATE)      *
005900******************************************************************
006000     SELECT CUSTOMER-MASTER-FILE ASSIGN TO CUSTMSTR
006100         ORGANIZATION IS RELATIVE
006200         ACCESS MODE IS RANDOM
006300         RELATIVE KEY IS WK-CUST-REL-KEY
006400         FILE STATUS IS FS-CUSTMSTR.
006500******************************************************************
006600*                  ACCOUNT MASTER OUTPUT                         *
006700******************************************************************
006800     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMSTR
006900         ORGANIZATION IS RELATIVE
007000         ACCESS MODE IS SEQUENTIAL
007100         RELATIVE KEY IS WK-ACCT-REL-KEY
007200         FILE STATUS IS FS-ACCTMSTR.
007300******************************************************************
007400*                  TRANSACTION LOG (APPEND)                      *
007500******************************************************************
007600     SELECT TRANSACTION-LOG-FILE ASSIGN TO TRANLOG
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS FS-TRANLOG.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300******************************************************************
008400*                  ACCOUNT OPENING INPUT RECORD                  *
008500******************************************************************
008600 FD  ACCOUNT-IN-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS STANDARD
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORD CONTAINS 96 CHARACTERS
009100     DATA RECORD IS ACCTIN-REC.
009200 01  ACCTIN-REC.
009300     05  ACCTIN-CUST-ID                 PIC X(36).
009400     05  ACCTIN-CUST-ID-GRP REDEFINES ACCTIN-CUST-ID.
009500         10  ACCTIN-CUST-ID-SEQ         PIC 9(10).
009600         10  FILLER                     PIC X(26).
009700     05  ACCTIN-TYPE                    PIC X(8).
009800     05  ACCTIN-HOLDER                  PIC X(40).
009900     05  ACCTIN-BALANCE                 PIC S9(9)V99
010000                                         SIGN LEADING SEPARATE.
010100******************************************************************
010200*                  CUSTOMER MASTER RECORD (LGCUST01)             *
010300******************************************************************
010400 FD  CUSTOMER-MASTER-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS STANDARD
010700     DATA RECORD IS CUST01-RECORD.
010800     COPY LGCUST01.
010900******************************************************************
011000*                  ACCOUNT MASTER RECORD (LGACCT01)              *
011100******************************************************************
011200 FD  ACCOUNT-MASTER-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS STANDARD
011500     DATA RECORD IS ACCT01-RECORD.
011600     COPY LGACCT01.
011700******************************************************************
011800*                  TRANSACTION LOG RECORD (LGTRAN01)             *
011900******************************************************************
012000 FD  TRANSACTION-LOG-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS STANDARD
012300     DATA RECORD IS TRAN01-RECORD.
012400     COPY LGTRAN01.
012500
012600 WORKING-STORAGE SECTION.
012700
012800*----------------------------------------------------------------*
012900* Common definitions                                             *
013000*----------------------------------------------------------------*
013100 01  WS-HEADER.
013200     03  WS-EYECATCHER               PIC X(16)
013300                                      VALUE 'LGAOPN01------WS'.
013400     03  WS-RUN-DATE-TODAY           PIC 9(8).
013500     03  WS-RUN-TIME-NOW             PIC 9(6).
013600
013700 01  FS-FILE-STATUS.
013800     05  FS-ACCTIN                      PIC X(02) VALUE SPACES.
013900         88  ACCTIN-OK                              VALUE '00'.
014000     05  FS-CUSTMSTR                    PIC X(02) VALUE SPACES.
014100         88  CUSTMSTR-OK                             VALUE '00'.
014200         88  CUSTMSTR-NOTFND                         VALUE '23'.
014300     05  FS-ACCTMSTR                    PIC X(02) VALUE SPACES.
014400         88  ACCTMSTR-OK                             VALUE '00'.
014500     05  FS-TRANLOG                     PIC X(02) VALUE SPACES.
014600         88  TRANLOG-OK                              VALUE '00'.
014700
014800 01  WS-SWITCHES.
014900     05  WS-EOF-ACCTIN                  PIC X(01) VALUE 'N'.
015000         88  END-OF-ACCTIN                          VALUE 'Y'.
015100
015200 01  WS-COUNTERS.
015300     05  WS-READ-COUNT                  PIC 9(7) COMP.
015400     05  WS-ACCEPT-COUNT                PIC 9(7) COMP.
015500     05  WS-REJECT-COUNT                PIC 9(7) COMP.
015600
015700*----------------------------------------------------------------*
015800* Response from the validation cascade (style kept from the     *
015900* CICS commarea-validation program this step was modelled on)   *
016000*----------------------------------------------------------------*
016100 01  WS-RESPONSE.
016200     03  WS-RESPONSE-CODE               PIC 9(2) VALUE 0.
016300     03  WS-RESPONSE-MESSAGE            PIC X(60) VALUE SPACES.
016400
016500*----------------------------------------------------------------*
016600* Error message structure, written to SYSOUT when a record is   *
016700* rejected (kept from the shop's WRITE-ERROR-MESSAGE standard)  *
016800*----------------------------------------------------------------*
016900 01  ERROR-MSG.
017000     03  EM-DATE                        PIC 9(8) VALUE 0.
017100     03  FILLER                         PIC X    VALUE SPACE.
017200     03  EM-HOLDER                      PIC X(40) VALUE SPACES.
017300     03  FILLER                         PIC X(9) VALUE
017400                                         ' LGAOPN01'.
017500     03  EM-REASON                      PIC X(60) VALUE SPACES.
017600
017700 01  WK-CUST-REL-KEY                    PIC 9(10) COMP VALUE 0.
017800 01  WK-ACCT-REL-KEY                    PIC 9(10) COMP VALUE 0.
017900
018000 01  WK-DEFAULT-RATE-GRP.
018100     05  WK-DEFAULT-RATE-TAB            PIC S9(1)V9(4) COMP-3
018200                                         OCCURS 2 TIMES.
018300 01  WK-DEFAULT-RATE-REDEF REDEFINES WK-DEFAULT-RATE-GRP.
018400     05  WK-SAVINGS-SLOT                PIC S9(1)V9(4) COMP-3.
018500     05  WK-CHECKING-SLOT               PIC S9(1)V9(4) COMP-3.
018600
018700     COPY LGCONST1.
018800
018900 PROCEDURE DIVISION.
019000
019100*----------------------------------------------------------------*
019200 MAINLINE SECTION.
019300
019400     DISPLAY 'LGAOPN01 - ACCOUNT OPENING - START'
019500     INITIALIZE WS-HEADER
019600                WS-SWITCHES
019700                WS-COUNTERS
019800     ACCEPT WS-RUN-DATE-TODAY OF WS-HEADER FROM DATE YYYYMMDD
019900     ACCEPT WS-RUN-TIME-NOW   OF WS-HEADER FROM TIME
020000     MOVE WK-SAV-DEFAULT-RATE TO WK-SAVINGS-SLOT
020100     MOVE WK-CHK-DEFAULT-RATE TO WK-CHECKING-SLOT
020200
020300     PERFORM OPEN-ALL-FILES
020400     PERFORM READ-ACCTIN
020500
020600     PERFORM PROCESS-ONE-ACCOUNT
020700        UNTIL END-OF-ACCTIN
020800
020900     PERFORM CLOSE-ALL-FILES
021000
021100     DISPLAY 'LGAOPN01 - RECORDS READ     : ' WS-READ-COUNT
021200     DISPLAY 'LGAOPN01 - ACCOUNTS OPENED   : ' WS-ACCEPT-COUNT
021300     DISPLAY 'LGAOPN01 - ACCOUNTS REJECTED : ' WS-REJECT-COUNT
021400     DISPLAY 'LGAOPN01 - ACCOUNT OPENING - END'
021500     GOBACK
021600     .
021700 MAINLINE-EXIT.
021800     EXIT.
021900
022000 OPEN-ALL-FILES.
022100     OPEN INPUT  ACCOUNT-IN-FILE
022200     OPEN I-O    CUSTOMER-MASTER-FILE
022300     OPEN OUTPUT ACCOUNT-MASTER-FILE
022400     OPEN OUTPUT TRANSACTION-LOG-FILE
022500
022600     IF NOT ACCTIN-OK
022700        DISPLAY 'INVALID FILE STATUS ON OPEN ACCTIN:' FS-ACCTIN
022800        PERFORM END-RUN-ABORT
022900     END-IF
023000     IF NOT CUSTMSTR-OK
023100        DISPLAY 'INVALID FILE STATUS ON OPEN CUSTMSTR:'
023200                 FS-CUSTMSTR
023300        PERFORM END-RUN-ABORT
023400     END-IF
023500     .
023600 OPEN-ALL-FILES-EXIT.
023700     EXIT.
023800
023900 READ-ACCTIN.
024000     READ ACCOUNT-IN-FILE
024100          AT END SET END-OF-ACCTIN TO TRUE
024200     END-READ
024300     IF NOT ACCTIN-OK AND NOT END-OF-ACCTIN
024400        DISPLAY 'INVALID FILE STATUS ON READ ACCTIN:' FS-ACCTIN
024500        PERFORM END-RUN-ABORT
024600     END-IF
024700     IF NOT END-OF-ACCTIN
024800        ADD 1 TO WS-READ-COUNT
024900     END-IF
025000     .
025100 READ-ACCTIN-EXIT.
025200     EXIT.
025300
025400 PROCESS-ONE-ACCOUNT.
025500     MOVE '00' TO WS-RESPONSE-CODE
025600     MOVE SPACES TO WS-RESPONSE-MESSAGE
025700
025800     PERFORM CHECK-HOLDER-NAME
025900     IF WS-RESPONSE-CODE = '00'
026000        PERFORM CHECK-INITIAL-BALANCE
026100     END-IF
026200     IF WS-RESPONSE-CODE = '00'
026300        PERFORM CHECK-ACCOUNT-LIMIT
026400     END-IF
026500
026600     IF WS-RESPONSE-CODE = '00'
026700        PERFORM INSERT-ACCOUNT
026800     ELSE
026900        ADD 1 TO WS-REJECT-COUNT
027000        PERFORM WRITE-ERROR-MESSAGE
027100     END-IF
027200
027300     PERFORM READ-ACCTIN
027400     .
027500 PROCESS-ONE-ACCOUNT-EXIT.
027600     EXIT.
027700
027800*----------------------------------------------------------------*
027900 CHECK-HOLDER-NAME.
028000     IF ACCTIN-HOLDER = SPACES
028100        MOVE '81' TO WS-RESPONSE-CODE
028200        MOVE 'ACCOUNT HOLDER MUST NOT BE BLANK'
028300          TO WS-RESPONSE-MESSAGE
028400     END-IF.
028500 CHECK-HOLDER-NAME-EXIT.
028600     EXIT.
028700
028800 CHECK-INITIAL-BALANCE.
028900     IF ACCTIN-BALANCE < 0
029000        MOVE '82' TO WS-RESPONSE-CODE
029100        MOVE 'INITIAL BALANCE MUST NOT BE NEGATIVE'
029200          TO WS-RESPONSE-MESSAGE
029300     END-IF.
029400 CHECK-INITIAL-BALANCE-EXIT.
029500     EXIT.
029600
029700*----------------------------------------------------------------*
029800* Look up the owning customer by relative key (the customer-id *
029900* carried on ACCTIN-REC is the sequence number assigned by      *
030000* LGCREG01) and enforce the 10-account ceiling from LGCONST1.   *
030100*----------------------------------------------------------------*
030200 CHECK-ACCOUNT-LIMIT.
030300     MOVE ACCTIN-CUST-ID-SEQ TO WK-CUST-REL-KEY
030400     READ CUSTOMER-MASTER-FILE
030500          INVALID KEY
030600             MOVE '83' TO WS-RESPONSE-CODE
030700             MOVE 'CUSTOMER ID NOT ON CUSTOMER-MASTER'
030800               TO WS-RESPONSE-MESSAGE
030900     END-READ
031000
031100     IF WS-RESPONSE-CODE = '00'
031200        IF CUST01-ACCT-COUNT >= WK-MAX-ACCTS-PER-CUST
031300           MOVE '84' TO WS-RESPONSE-CODE
031400           MOVE 'CUSTOMER ALREADY HOLDS 10 ACCOUNTS'
031500             TO WS-RESPONSE-MESSAGE
031600        END-IF
031700     END-IF.
031800 CHECK-ACCOUNT-LIMIT-EXIT.
031900     EXIT.
032000
032100*----------------------------------------------------------------*
032200* Write ACCOUNT-MASTER, bump the owner's account count, and    *
032300* log the opening balance if it is greater than zero.           *
032400*----------------------------------------------------------------*
032500 INSERT-ACCOUNT.
032600     ADD 1 TO WK-ACCT-REL-KEY
032700     ADD 1 TO WS-ACCEPT-COUNT
032800
032900     INITIALIZE ACCT01-RECORD
033000     MOVE WK-ACCT-REL-KEY      TO ACCT01-ID-SEQ
033100     MOVE ACCTIN-CUST-ID       TO ACCT01-CUST-ID
033200     MOVE ACCTIN-HOLDER        TO ACCT01-HOLDER
033300     MOVE ACCTIN-BALANCE       TO ACCT01-BALANCE
033400     MOVE 0                    TO ACCT01-OVERDRAFT-USED
033500     MOVE 0                    TO ACCT01-WITHDRAWAL-CT
033600     SET ACCT01-OPEN           TO TRUE
033700
033800     IF ACCTIN-TYPE = 'SAVINGS'
033900        MOVE 'SAVINGS ' TO ACCT01-TYPE
034000        MOVE WK-SAVINGS-SLOT TO ACCT01-INT-RATE
034100     ELSE
034200        MOVE 'CHECKING' TO ACCT01-TYPE
034300        MOVE WK-CHECKING-SLOT TO ACCT01-INT-RATE
034400     END-IF
034500
034600     WRITE ACCT01-RECORD
034700     IF NOT ACCTMSTR-OK
034800        DISPLAY 'INVALID FILE STATUS ON WRITE ACCTMSTR:'
034900                 FS-ACCTMSTR
035000        PERFORM END-RUN-ABORT
035100     END-IF
035200
035300     ADD 1 TO CUST01-ACCT-COUNT
035400     REWRITE CUST01-RECORD
035500     IF NOT CUSTMSTR-OK
035600        DISPLAY 'INVALID FILE STATUS ON REWRITE CUSTMSTR:'
035700                 FS-CUSTMSTR
035800        PERFORM END-RUN-ABORT
035900     END-IF
036000
036100     IF ACCTIN-BALANCE > 0
036200        PERFORM LOG-INITIAL-DEPOSIT
036300     END-IF
036400     .
036500 INSERT-ACCOUNT-EXIT.
036600     EXIT.
036700
036800 LOG-INITIAL-DEPOSIT.
036900     INITIALIZE TRAN01-RECORD
037000     MOVE 'O'                  TO TRAN01-ID-STEP
037100     MOVE WK-ACCT-REL-KEY      TO TRAN01-ID-SEQ
037200     MOVE ACCT01-ID            TO TRAN01-ACCT-ID
037300     SET TRAN01-INITIAL-DEPOSIT TO TRUE
037400     MOVE ACCTIN-BALANCE       TO TRAN01-AMOUNT
037500     MOVE WS-RUN-DATE-TODAY OF WS-HEADER TO TRAN01-TS-DATE
037600     MOVE WS-RUN-TIME-NOW   OF WS-HEADER TO TRAN01-TS-TIME
037700     MOVE 'Opening deposit at account creation' TO TRAN01-DESC
037800
037900     WRITE TRAN01-RECORD
038000     IF NOT TRANLOG-OK
038100        DISPLAY 'INVALID FILE STATUS ON WRITE TRANLOG:'
038200                 FS-TRANLOG
038300        PERFORM END-RUN-ABORT
038400     END-IF
038500     .
038600 LOG-INITIAL-DEPOSIT-EXIT.
038700     EXIT.
038800
038900*================================================================*
039000* Write reject message to SYSOUT -- date, holder, program,      *
039100* reason.  Kept from the shop's WRITE-ERROR-MESSAGE standard.   *
039200*================================================================*
039300 WRITE-ERROR-MESSAGE.
039400     MOVE WS-RUN-DATE-TODAY OF WS-HEADER TO EM-DATE
039500     MOVE ACCTIN-HOLDER                  TO EM-HOLDER
039600     MOVE WS-RESPONSE-MESSAGE             TO EM-REASON
039700     DISPLAY ERROR-MSG
039800     .
039900 WRITE-ERROR-MESSAGE-EXIT.
040000     EXIT.
040100
040200 CLOSE-ALL-FILES.
040300     CLOSE ACCOUNT-IN-FILE
040400     CLOSE CUSTOMER-MASTER-FILE
040500     CLOSE ACCOUNT-MASTER-FILE
040600     CLOSE TRANSACTION-LOG-FILE
040700     .
040800 CLOSE-ALL-FILES-EXIT.
040900     EXIT.
041000
041100 END-RUN-ABORT.
041200     CLOSE ACCOUNT-IN-FILE
041300     CLOSE CUSTOMER-MASTER-FILE
041400     CLOSE ACCOUNT-MASTER-FILE
041500     CLOSE TRANSACTION-LOG-FILE
041600     GOBACK
041700     .
041800 END-RUN-ABORT-EXIT.
041900     EXIT.
