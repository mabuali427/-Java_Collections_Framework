000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LGCREG01.
000300 AUTHOR.        R MCKINNON.
000400 INSTALLATION.  FIRST CAROLINA SAVINGS BANK - DATA PROC DIV.
000500 DATE-WRITTEN.  03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - DO NOT RELEASE OUTSIDE DP.
000800******************************************************************
000900*                                                                *
001000*   PROPERTY OF FIRST CAROLINA SAVINGS BANK - INTERNAL USE ONLY  *
001100*                                                                *
001200*                    CUSTOMER REGISTRATION                       *
001300*                                                                *
001400*   Nightly step 1 of the account-maintenance run.  Reads the   *
001500*   day's CUSTOMER-IN registration file, edits name/email/      *
001600*   phone, assigns the next customer sequence number and        *
001700*   writes CUSTOMER-MASTER.  Entries failing edit are logged    *
001800*   and skipped -- they do not consume a sequence number.       *
001900*                                                                *
002000******************************************************************
002100*                    CHANGE LOG                                  *
002200*----------------------------------------------------------------*
002300*   DATE        BY     TKT/REQ    DESCRIPTION                   *
002400*----------------------------------------------------------------*
002500*   03/14/1989  RGM    DP-0118    ORIGINAL PROGRAM               * DP-0118
002600*   08/02/1990  RGM    DP-0204    ADD PHONE NUMBER EDIT          * DP-0204
002700*   11/19/1991  LJT    DP-0266    REJECT LOG MESSAGE REWORDED    * DP-0266
002800*   05/06/1993  RGM    DP-0341    CUSTOMER-MASTER MOVED TO       * DP-0341
002900*                                 RELATIVE ORGANIZATION          *
003000*   02/22/1994  DWS    DP-0389    TRIM TRAILING BLANKS BEFORE    * DP-0389
003100*                                 BLANK/NON-NULL EDIT            *
003200*   09/09/1996  LJT    DP-0455    RAISE MAX RUN VOLUME CHECK     * DP-0455
003300*   01/05/1998  RGM    DP-0512    YEAR 2000 - REG-DATE NOW      *  DP-0512
003400*                                 CCYYMMDD (WAS YYMMDD)          *
003500*   06/30/1999  RGM    DP-0519    Y2K REGRESSION SIGNOFF         * DP-0519
003600*   10/04/2001  DWS    DP-0588    EMAIL EDIT NOW CHECKS FOR '@' *  DP-0588
003700*   03/11/2004  LJT    DP-0642    DISPLAY REJECT COUNT AT EOJ    * DP-0642
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-3090.
004200 OBJECT-COMPUTER.   IBM-3090.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700******************************************************************
004800*                  CUSTOMER REGISTRATION INPUT                   *
004900******************************************************************
005000     SELECT CUSTOMER-IN-FILE ASSIGN TO CUSTIN
005100         ORGANIZATION IS SEQUENTIAL
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS FS-CUSTIN.
005400******************************************************************
005500*                  CUSTOMER MASTER OUTPUT                        *
005600******************************************************************
005700     SELECT CUSTOMER-MASTER-FILE ASSIGN TO CUSTMSTR
005800         ORGANIZATION IS RELATIVE
005900         ACCESS MODE IS SEQUENTIAL
006000         RELATIVE KEY IS WK-CUST-REL-KEY
006100         FILE STATUS IS FS-CUSTMSTR.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500******************************************************************
006600*                  CUSTOMER REGISTRATION INPUT RECORD            *
006700******************************************************************
006800 FD  CUSTOMER-IN-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS STANDARD
007100     BLOCK CONTAINS 0 RECORDS
007200     RECORD CONTAINS 100 CHARACTERS
007300     DATA RECORD IS CUSTIN-REC.
007400 01  CUSTIN-REC.
007500     05  CUSTIN-NAME                    PIC X(40).
007600     05  CUSTIN-EMAIL                   PIC X(40).
007700     05  CUSTIN-PHONE                   PIC X(20).
007800******************************************************************
007900*                  CUSTOMER MASTER RECORD (LGCUST01)             *
008000******************************************************************
008100 FD  CUSTOMER-MASTER-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS STANDARD
008400     DATA RECORD IS CUST01-RECORD.
008500     COPY LGCUST01.
008600
008700 WORKING-STORAGE SECTION.
008800
008900 01  FS-FILE-STATUS.
009000     05  FS-CUSTIN                      PIC X(02) VALUE SPACES.
009100         88  CUSTIN-OK                             VALUE '00'.
009200         88  CUSTIN-EOF                             VALUE '10'.
009300     05  FS-CUSTMSTR                    PIC X(02) VALUE SPACES.
009400         88  CUSTMSTR-OK                            VALUE '00'.
009500
009600 01  WS-SWITCHES.
009700     05  WS-EOF-CUSTIN                  PIC X(01) VALUE 'N'.
009800         88  END-OF-CUSTIN                          VALUE 'Y'.
009900
010000*----------------------------------------------------------------*
010100*   RUN-CONTROL COUNTERS -- ALL COMP, PER SHOP STANDARD          *
010200*----------------------------------------------------------------*
010300 01  WS-COUNTERS.
010400     05  WS-READ-COUNT                  PIC 9(7) COMP.
010500     05  WS-ACCEPT-COUNT                PIC 9(7) COMP.
010600     05  WS-REJECT-COUNT                PIC 9(7) COMP.
010700
010800*----------------------------------------------------------------*
010900*   RUN DATE, BROKEN OUT FOR THE REGISTRATION-DATE STAMP         *
011000*----------------------------------------------------------------*
011100 01  WS-RUN-DATE-TODAY                  PIC 9(8).
011200 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-TODAY.
011300     05  WS-RUN-CC                      PIC 9(2).
011400     05  WS-RUN-YY                      PIC 9(2).
011500     05  WS-RUN-MM                      PIC 9(2).
011600     05  WS-RUN-DD                      PIC 9(2).
011700
011800*----------------------------------------------------------------*
011900*   EDITED WORKING COPY OF THE INPUT NAME/PHONE (TRAILING-      *
012000*   BLANK TRIM, SEE DP-0389)                                     *
012100*----------------------------------------------------------------*
012200 01  WS-TRIM-AREA.
012300     05  WS-TRIM-FIELD                  PIC X(40).
012400     05  WS-TRIM-LEN                    PIC 9(2) COMP.
012500 01  WS-TRIM-FIELD-GRP REDEFINES WS-TRIM-AREA.
012600     05  WS-TRIM-CHARS                  PIC X(40) OCCURS 1.
012700     05  FILLER                         PIC X(2).
012800
012900 01  WS-EMAIL-SCAN.
013000     05  WS-EMAIL-POS                   PIC 9(2) COMP VALUE 1.
013100     05  WS-EMAIL-FOUND-AT              PIC 9(2) COMP VALUE 0.
013200
013300 01  WS-REJECT-REASON                   PIC X(60) VALUE SPACES.
013400
013500*----------------------------------------------------------------*
013600*   NEXT CUSTOMER SEQUENCE NUMBER / RELATIVE KEY                *
013700*----------------------------------------------------------------*
013800 01  WK-CUST-REL-KEY                    PIC 9(10) COMP VALUE 0.
013900
014000     COPY LGCONST1.
014100
014200 PROCEDURE DIVISION.
014300 0001-MAIN.
014400
014500     DISPLAY 'LGCREG01 - CUSTOMER REGISTRATION - START'
014600     PERFORM 1000-INITIALIZATION
014700        THRU 1000-EXIT
014800     PERFORM 1500-READ-CUSTIN
014900        THRU 1500-EXIT
015000
015100     PERFORM 2000-MAIN-PARA
015200        THRU 2000-EXIT
015300        UNTIL END-OF-CUSTIN
015400
015500     PERFORM 9000-END-PARA
015600     .
015700 0001-MAIN-EXIT.
015800     EXIT.
015900
016000 1000-INITIALIZATION.
016100     INITIALIZE WS-SWITCHES
016200                WS-COUNTERS
016300     ACCEPT WS-RUN-DATE-TODAY FROM DATE YYYYMMDD
016400     PERFORM 1100-OPEN-FILES
016500        THRU 1100-EXIT
016600     .
016700 1000-EXIT.
016800     EXIT.
016900
017000 1100-OPEN-FILES.
017100
017200     OPEN INPUT  CUSTOMER-IN-FILE
017300     OPEN OUTPUT CUSTOMER-MASTER-FILE
017400
017500     IF NOT CUSTIN-OK
017600        DISPLAY '1100-OPEN-FILES:'
017700        DISPLAY 'INVALID FILE STATUS ON OPEN CUSTIN:' FS-CUSTIN
017800        PERFORM 9000-END-PARA
017900     END-IF
018000
018100     IF NOT CUSTMSTR-OK
018200        DISPLAY '1100-OPEN-FILES:'
018300        DISPLAY 'INVALID FILE STATUS ON OPEN CUSTMSTR:'
018400                 FS-CUSTMSTR
018500        PERFORM 9000-END-PARA
018600     END-IF
018700     .
018800 1100-EXIT.
018900     EXIT.
019000
019100 1500-READ-CUSTIN.
019200
019300     READ CUSTOMER-IN-FILE
019400          AT END SET END-OF-CUSTIN TO TRUE
019500     END-READ
019600
019700     IF NOT CUSTIN-OK AND NOT END-OF-CUSTIN
019800        DISPLAY 'INVALID FILE STATUS ON READ CUSTIN:' FS-CUSTIN
019900        PERFORM 9000-END-PARA
020000     END-IF
020100
020200     IF NOT END-OF-CUSTIN
020300        ADD 1 TO WS-READ-COUNT
020400     END-IF
020500     .
020600 1500-EXIT.
020700     EXIT.
020800
020900 2000-MAIN-PARA.
021000
021100     MOVE SPACES TO WS-REJECT-REASON
021200     PERFORM 3000-VALIDATE-CUSTOMER
021300        THRU 3000-EXIT
021400
021500     IF WS-REJECT-REASON = SPACES
021600        PERFORM 3500-WRITE-CUSTOMER
021700           THRU 3500-EXIT
021800     ELSE
021900        ADD 1 TO WS-REJECT-COUNT
022000        DISPLAY 'REJECTED - ' CUSTIN-NAME ' - '
022100                 WS-REJECT-REASON
022200     END-IF
022300
022400     PERFORM 1500-READ-CUSTIN
022500        THRU 1500-EXIT
022600     .
022700 2000-EXIT.
022800     EXIT.
022900
023000*----------------------------------------------------------------*
023100*   CUSTOMER NAME/EMAIL/PHONE EDIT                               *
023200*----------------------------------------------------------------*
023300 3000-VALIDATE-CUSTOMER.
023400
023500     MOVE CUSTIN-NAME TO WS-TRIM-FIELD
023600     IF WS-TRIM-FIELD = SPACES
023700        MOVE 'CUSTOMER NAME MUST NOT BE BLANK' TO WS-REJECT-REASON
023800     END-IF
023900
024000     IF WS-REJECT-REASON = SPACES
024100        IF CUSTIN-EMAIL = SPACES
024200           MOVE 'CUSTOMER EMAIL MUST NOT BE BLANK'
024300             TO WS-REJECT-REASON
024400        ELSE
024500           PERFORM 3100-SCAN-EMAIL-FOR-AT
024600              THRU 3100-EXIT
024700           IF WS-EMAIL-FOUND-AT = 0
024800              MOVE 'CUSTOMER EMAIL MUST CONTAIN AN @ SIGN'
024900                TO WS-REJECT-REASON
025000           END-IF
025100        END-IF
025200     END-IF
025300
025400     IF WS-REJECT-REASON = SPACES
025500        MOVE CUSTIN-PHONE TO WS-TRIM-FIELD
025600        IF WS-TRIM-FIELD = SPACES
025700           MOVE 'CUSTOMER PHONE MUST NOT BE BLANK'
025800             TO WS-REJECT-REASON
025900        END-IF
026000     END-IF
026100     .
026200 3000-EXIT.
026300     EXIT.
026400
026500 3100-SCAN-EMAIL-FOR-AT.
026600     MOVE 0 TO WS-EMAIL-FOUND-AT
026700     MOVE 1 TO WS-EMAIL-POS
026800     PERFORM 3150-SCAN-ONE-POSITION
026900        THRU 3150-EXIT
027000        UNTIL WS-EMAIL-POS > 40
027100           OR WS-EMAIL-FOUND-AT NOT = 0
027200     .
027300 3100-EXIT.
027400     EXIT.
027500
027600 3150-SCAN-ONE-POSITION.
027700     IF CUSTIN-EMAIL(WS-EMAIL-POS:1) = '@'
027800        MOVE WS-EMAIL-POS TO WS-EMAIL-FOUND-AT
027900     END-IF
028000     ADD 1 TO WS-EMAIL-POS
028100     .
028200 3150-EXIT.
028300     EXIT.
028400
028500*----------------------------------------------------------------*
028600*   WRITE ONE ACCEPTED CUSTOMER TO CUSTOMER-MASTER               *
028700*----------------------------------------------------------------*
028800 3500-WRITE-CUSTOMER.
028900
029000     ADD 1 TO WK-CUST-REL-KEY
029100     ADD 1 TO WS-ACCEPT-COUNT
029200
029300     INITIALIZE CUST01-RECORD
029400     MOVE WK-CUST-REL-KEY   TO CUST01-ID-SEQ
029500     MOVE CUSTIN-NAME       TO CUST01-NAME
029600     MOVE CUSTIN-EMAIL      TO CUST01-EMAIL
029700     MOVE CUSTIN-PHONE      TO CUST01-PHONE
029800     MOVE WS-RUN-DATE-TODAY TO CUST01-REG-DATE
029900     MOVE 0                 TO CUST01-ACCT-COUNT
030000     SET CUST01-ACCEPTED    TO TRUE
030100
030200     WRITE CUST01-RECORD
030300
030400     IF NOT CUSTMSTR-OK
030500        DISPLAY '3500-WRITE-CUSTOMER:'
030600        DISPLAY 'INVALID FILE STATUS ON WRITE CUSTMSTR:'
030700                 FS-CUSTMSTR
030800        PERFORM 9000-END-PARA
030900     END-IF
031000     .
031100 3500-EXIT.
031200     EXIT.
031300
031400 9000-END-PARA.
031500
031600     CLOSE CUSTOMER-IN-FILE
031700     CLOSE CUSTOMER-MASTER-FILE
031800
031900     DISPLAY 'LGCREG01 - RECORDS READ    : ' WS-READ-COUNT
032000     DISPLAY 'LGCREG01 - CUSTOMERS ADDED  : ' WS-ACCEPT-COUNT
032100     DISPLAY 'LGCREG01 - CUSTOMERS REJECTED: ' WS-REJECT-COUNT
032200     DISPLAY 'LGCREG01 - CUSTOMER REGISTRATION - END'
032300
032400     GOBACK
032500     .
032600 9000-EXIT.
032700     EXIT.
