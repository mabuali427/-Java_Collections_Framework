000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LGINTP01.
000300 AUTHOR.        D SHOWALTER.
000400 INSTALLATION.  FIRST CAROLINA SAVINGS BANK - DATA PROC DIV.
000500 DATE-WRITTEN.  11/05/1991.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - DO NOT RELEASE OUTSIDE DP.
000800******************************************************************
000900*                                                                *
001000*   PROPERTY OF FIRST CAROLINA SAVINGS BANK - INTERNAL USE ONLY  *
001100*                                                                *
001200*                 MONTHLY INTEREST POSTING                       *
001300*                                                                *
001400*   Nightly step 4, run only on the last processing day of the  *
001500*   month.  Sweeps ACCOUNT-MASTER in account order, credits     *
001600*   one month's interest to every account, and on a CHECKING    *
001700*   account with a drawn overdraft, deducts the overdraft fee    *
001800*   immediately after interest is added.  No TRANSACTION-LOG    *
001900*   entry is written for either posting -- matches the demo     *
002000*   application this run replaced, whose interest routine       *
002100*   never touched transaction history.                           *
002200*                                                                *
002300******************************************************************
002400*                    CHANGE LOG                                  *
002500*----------------------------------------------------------------*
002600*   DATE        BY     TKT/REQ    DESCRIPTION                   *
002700*----------------------------------------------------------------*
002800*   11/05/1991  DWS    DP-0258    ORIGINAL PROGRAM (SAVINGS ONLY)* DP-0258
002900*   02/14/1992  LJT    DP-0277    ADD CHECKING OVERDRAFT FEE     * DP-0277
003000*   05/06/1993  RGM    DP-0341    ACCOUNT-MASTER MOVED TO        * DP-0341
003100*                                 RELATIVE ORGANIZATION          *
003200*   09/09/1996  LJT    DP-0455    ROUND INTEREST AND FEE TO 2DP  * DP-0455
003300*                                 INSTEAD OF TRUNCATING          *
003400*   01/05/1998  RGM    DP-0512    YEAR 2000 - RUN-CONTROL DATE   * DP-0512
003500*                                 DISPLAY NOW CCYYMMDD           *
003600*   06/30/1999  RGM    DP-0519    Y2K REGRESSION SIGNOFF         * DP-0519
003700*   08/21/2003  DWS    DP-0631    DISPLAY ACCOUNT COUNT AT EOJ   * DP-0631
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-3090.
004200 OBJECT-COMPUTER.   IBM-3090.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700******************************************************************
004800*                  ACCOUNT MASTER (I-O, SWEPT IN ORDER)          *
004900******************************************************************
005000     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMSTR
005100         ORGANIZATION IS RELATIVE
005200         ACCESS MODE IS SEQUENTIAL
005300         RELATIVE KEY IS WK-ACCT-REL-KEY
005400         FILE STATUS IS FS-ACCTMSTR.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800******************************************************************
005900*                  ACCOUNT MASTER RECORD (LGACCT01)              *
006000******************************************************************
006100 FD  ACCOUNT-MASTER-FILE
006200     RECORDING MODE IS F
006300     LABEL RECORDS STANDARD
006400     DATA RECORD IS ACCT01-RECORD.
006500     COPY LGACCT01.
006600
006700 WORKING-STORAGE SECTION.
006800
006900*----------------------------------------------------------------*
007000* Common defintions                                              *
007100*----------------------------------------------------------------*
007200 01  WS-HEADER.
007300     03  WS-EYECATCHER               PIC X(16)
007400                                      VALUE 'LGINTP01------WS'.
007500     03  WS-RUN-DATE-TODAY           PIC 9(8).
007600     03  WS-RUN-TIME-NOW             PIC 9(6).
007700
007800 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-TODAY.
007900     05  WS-RUN-CC                      PIC 9(2).
008000     05  WS-RUN-YY                      PIC 9(2).
008100     05  WS-RUN-MM                      PIC 9(2).
008200     05  WS-RUN-DD                      PIC 9(2).
008300
008400 01  FS-ACCTMSTR                        PIC X(02) VALUE SPACES.
008500     88  ACCTMSTR-OK                                VALUE '00'.
008600
008700 01  WS-SWITCHES.
008800     05  WS-EOF-ACCTMSTR                PIC X(01) VALUE 'N'.
008900         88  END-OF-ACCTMSTR                        VALUE 'Y'.
009000
009100 01  WS-COUNTERS.
009200     05  WS-ACCT-COUNT                  PIC 9(7) COMP.
009300     05  WS-OVERDRAFT-FEE-COUNT          PIC 9(7) COMP.
009400
009500*----------------------------------------------------------------*
009600* Posting work area -- interest and overdraft fee are computed  *
009700* here before being ADDed/SUBTRACTed from ACCT01-BALANCE so      *
009800* each is always individually visible to a DISPLAY for audit.   *
009900*----------------------------------------------------------------*
010000 01  WK-POSTING-AMOUNTS.
010100     05  WK-MONTHLY-INTEREST            PIC S9(9)V99 COMP-3.
010200     05  WK-OVERDRAFT-FEE                PIC S9(9)V99 COMP-3.
010300 01  WK-POSTING-AMOUNTS-EDIT REDEFINES WK-POSTING-AMOUNTS.
010400     05  WK-MONTHLY-INTEREST-EDIT       PIC S9(9)V99 COMP-3.
010500     05  WK-OVERDRAFT-FEE-EDIT           PIC S9(9)V99 COMP-3.
010600
010700 01  WK-ACCT-REL-KEY                    PIC 9(10) COMP VALUE 0.
010800
010900     COPY LGCONST1.
011000
011100*----------------------------------------------------------------*
011200*    L I N K A G E     S E C T I O N
011300*----------------------------------------------------------------*
011400 LINKAGE SECTION.
011500
011600 PROCEDURE DIVISION.
011700
011800*----------------------------------------------------------------*
011900 MAINLINE SECTION.
012000
012100     DISPLAY 'LGINTP01 - MONTHLY INTEREST POSTING - START'
012200     INITIALIZE WS-SWITCHES
012300                WS-COUNTERS
012400     ACCEPT WS-RUN-DATE-TODAY OF WS-HEADER FROM DATE YYYYMMDD
012500     ACCEPT WS-RUN-TIME-NOW   OF WS-HEADER FROM TIME
012600     DISPLAY 'LGINTP01 - RUN DATE IS ' WS-RUN-DATE-TODAY OF
012700             WS-HEADER
012800
012900     OPEN I-O ACCOUNT-MASTER-FILE
013000     IF NOT ACCTMSTR-OK
013100        DISPLAY 'INVALID FILE STATUS ON OPEN ACCTMSTR:'
013200                 FS-ACCTMSTR
013300        PERFORM END-RUN-ABORT
013400     END-IF
013500
013600     PERFORM READ-NEXT-ACCOUNT
013700
013800     PERFORM APPLY-ONE-ACCOUNT
013900        UNTIL END-OF-ACCTMSTR
014000
014100     CLOSE ACCOUNT-MASTER-FILE
014200     DISPLAY 'LGINTP01 - ACCOUNTS POSTED       : ' WS-ACCT-COUNT
014300     DISPLAY 'LGINTP01 - OVERDRAFT FEES APPLIED : '
014400              WS-OVERDRAFT-FEE-COUNT
014500     DISPLAY 'LGINTP01 - MONTHLY INTEREST POSTING - END'
014600     GOBACK
014700     .
014800 MAINLINE-EXIT.
014900     EXIT.
015000
015100 READ-NEXT-ACCOUNT.
015200     READ ACCOUNT-MASTER-FILE NEXT RECORD
015300          AT END SET END-OF-ACCTMSTR TO TRUE
015400     END-READ
015500     IF NOT ACCTMSTR-OK AND NOT END-OF-ACCTMSTR
015600        DISPLAY 'INVALID FILE STATUS ON READ ACCTMSTR:'
015700                 FS-ACCTMSTR
015800        PERFORM END-RUN-ABORT
015900     END-IF
016000     .
016100 READ-NEXT-ACCOUNT-EXIT.
016200     EXIT.
016300
016400 APPLY-ONE-ACCOUNT.
016500     MOVE 0 TO WK-MONTHLY-INTEREST
016600               WK-OVERDRAFT-FEE
016700
016800     PERFORM COMPUTE-MONTHLY-INTEREST
016900     ADD WK-MONTHLY-INTEREST TO ACCT01-BALANCE
017000
017100     IF ACCT01-IS-CHECKING AND ACCT01-OVERDRAFT-USED > 0
017200        PERFORM COMPUTE-OVERDRAFT-FEE
017300        SUBTRACT WK-OVERDRAFT-FEE FROM ACCT01-BALANCE
017400        ADD 1 TO WS-OVERDRAFT-FEE-COUNT
017500     END-IF
017600
017700     REWRITE ACCT01-RECORD
017800     IF NOT ACCTMSTR-OK
017900        DISPLAY 'INVALID FILE STATUS ON REWRITE ACCTMSTR:'
018000                 FS-ACCTMSTR
018100        PERFORM END-RUN-ABORT
018200     END-IF
018300
018400     ADD 1 TO WS-ACCT-COUNT
018500     PERFORM READ-NEXT-ACCOUNT
018600     .
018700 APPLY-ONE-ACCOUNT-EXIT.
018800     EXIT.
018900
019000*----------------------------------------------------------------*
019100* Monthly interest = BALANCE x RATE / 12, rounded to 2dp,       *
019200* regardless of account type -- the rate itself carries the    *
019300* savings-vs-checking default set by LGAOPN01 at opening.       *
019400*----------------------------------------------------------------*
019500 COMPUTE-MONTHLY-INTEREST.
019600     COMPUTE WK-MONTHLY-INTEREST ROUNDED =
019700             ACCT01-BALANCE * ACCT01-INT-RATE / 12
019800     .
019900 COMPUTE-MONTHLY-INTEREST-EXIT.
020000     EXIT.
020100
020200*----------------------------------------------------------------*
020300* Overdraft fee = OVERDRAFT-USED x 5%, rounded to 2dp, taken    *
020400* after the interest posting above (same posting step).         *
020500*----------------------------------------------------------------*
020600 COMPUTE-OVERDRAFT-FEE.
020700     COMPUTE WK-OVERDRAFT-FEE ROUNDED =
020800             ACCT01-OVERDRAFT-USED * WK-CHK-OVERDRAFT-FEE-RATE
020900     .
021000 COMPUTE-OVERDRAFT-FEE-EXIT.
021100     EXIT.
021200
021300 END-RUN-ABORT.
021400     CLOSE ACCOUNT-MASTER-FILE
021500     GOBACK
021600     .
021700 END-RUN-ABORT-EXIT.
021800     EXIT.
