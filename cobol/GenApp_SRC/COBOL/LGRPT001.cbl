000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LGRPT001.
000300 AUTHOR.        R MCKINNON.
000400 INSTALLATION.  FIRST CAROLINA SAVINGS BANK - DATA PROC DIV.
000500 DATE-WRITTEN.  04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - DO NOT RELEASE OUTSIDE DP.
000800******************************************************************
000900*                                                                *
001000*   PROPERTY OF FIRST CAROLINA SAVINGS BANK - INTERNAL USE ONLY  *
001100*                                                                *
001200*            CUSTOMER / ACCOUNT SUMMARY REPORT                   *
001300*                                                                *
001400*   Nightly step 5, last step of the run.  Prints the customer  *
001500*   and account summary (control break on CUSTOMER-ID, with a   *
001600*   per-customer and a grand TOTAL BALANCE), then prints the    *
001700*   transaction history for the one account named on RPTPARM.   *
001800*   Reads CUSTOMER-MASTER and ACCOUNT-MASTER in run order and    *
001900*   TRANSACTION-LOG in the order entries were appended.  No      *
002000*   master file is updated by this step.                        *
002100*                                                                *
002200******************************************************************
002300*                    CHANGE LOG                                  *
002400*----------------------------------------------------------------*
002500*   DATE        BY     TKT/REQ    DESCRIPTION                   *
002600*----------------------------------------------------------------*
002700*   04/02/1989  RGM    DP-0121    ORIGINAL PROGRAM               * DP-0121
002800*   08/02/1990  RGM    DP-0205    ADD PER-ACCOUNT INTEREST RATE  * DP-0205
002900*                                 COLUMN TO DETAIL LINE          *
003000*   11/19/1991  LJT    DP-0267    ADD GRAND TOTAL LINE           * DP-0267
003100*   05/06/1993  RGM    DP-0341    CUSTMSTR/ACCTMSTR MOVED TO     * DP-0341
003200*                                 RELATIVE ORGANIZATION          *
003300*   02/14/1995  DWS    DP-0412    ADD TRANSACTION HISTORY        * DP-0412
003400*                                 SECTION DRIVEN BY RPTPARM      *
003500*   09/09/1996  LJT    DP-0455    INTEREST RATE NOW PRINTS AS    * DP-0455
003600*                                 A PERCENT, WAS DECIMAL         *
003700*   01/05/1998  RGM    DP-0512    YEAR 2000 - REG-DATE HEADER    * DP-0512
003800*                                 NOW SHOWS CCYYMMDD             *
003900*   06/30/1999  RGM    DP-0519    Y2K REGRESSION SIGNOFF         * DP-0519
004000*   03/11/2004  LJT    DP-0643    DISPLAY CUSTOMER COUNT AT EOJ  * DP-0643
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-3090.
004500 OBJECT-COMPUTER.   IBM-3090.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000******************************************************************
005100*                  CUSTOMER MASTER (READ ONCE, IN ORDER)         *
005200******************************************************************
005300     SELECT CUSTOMER-MASTER-FILE ASSIGN TO CUSTMSTR
005400         ORGANIZATION IS RELATIVE
005500         ACCESS MODE IS SEQUENTIAL
005600         RELATIVE KEY IS WK-CUST-REL-KEY
005700         FILE STATUS IS FS-CUSTMSTR.
005800******************************************************************
005900*        ACCOUNT MASTER (RE-SCANNED ONCE PER CUSTOMER)           *
006000******************************************************************
006100     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMSTR
006200         ORGANIZATION IS RELATIVE
006300         ACCESS MODE IS SEQUENTIAL
006400         RELATIVE KEY IS WK-ACCT-REL-KEY
006500         FILE STATUS IS FS-ACCTMSTR.
006600******************************************************************
006700*        TRANSACTION LOG (RE-READ FOR THE HISTORY SECTION)       *
006800******************************************************************
006900     SELECT TRANSACTION-LOG-FILE ASSIGN TO TRANLOG
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS FS-TRANLOG.
007300******************************************************************
007400*        REPORT PARAMETER CARD -- ACCOUNT-ID FOR HISTORY SECTION *
007500******************************************************************
007600     SELECT RPTPARM-FILE ASSIGN TO RPTPARM
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS FS-RPTPARM.
008000******************************************************************
008100*                  PRINTED REPORT OUTPUT                         *
008200******************************************************************
008300     SELECT REPORT-OUT-FILE ASSIGN TO RPTOUT
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS FS-RPTOUT.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000******************************************************************
009100*                 CUSTOMER MASTER RECORD (LGCUST01)              *
009200******************************************************************
009300 FD  CUSTOMER-MASTER-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS STANDARD
009600     DATA RECORD IS CUST01-RECORD.
009700     COPY LGCUST01.
009800******************************************************************
009900*                 ACCOUNT MASTER RECORD (LGACCT01)               *
010000******************************************************************
010100 FD  ACCOUNT-MASTER-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS STANDARD
010400     DATA RECORD IS ACCT01-RECORD.
010500     COPY LGACCT01.
010600******************************************************************
010700*                 TRANSACTION LOG RECORD (LGTRAN01)              *
010800******************************************************************
010900 FD  TRANSACTION-LOG-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS STANDARD
011200     DATA RECORD IS TRAN01-RECORD.
011300     COPY LGTRAN01.
011400******************************************************************
011500*                 RPTPARM -- ONE CARD, THE ACCOUNT-ID TO        *
011600*                  RUN THE TRANSACTION HISTORY SECTION FOR       *
011700******************************************************************
011800 FD  RPTPARM-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS STANDARD
012100     RECORD CONTAINS 36 CHARACTERS
012200     DATA RECORD IS RPTPARM-REC.
012300 01  RPTPARM-REC.
012400     05  RPTPARM-ACCT-ID                 PIC X(36).
012500******************************************************************
012600*                 PRINTED REPORT LINE -- 132 BYTES              *
012700******************************************************************
012800 FD  REPORT-OUT-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS STANDARD
013100     RECORD CONTAINS 132 CHARACTERS
013200     DATA RECORD IS RPT-PRINT-LINE.
013300 01  RPT-PRINT-LINE                       PIC X(132).
013400
013500 WORKING-STORAGE SECTION.
013600
013700 01  FS-FILE-STATUS.
013800     05  FS-CUSTMSTR                      PIC X(02) VALUE SPACES.
013900         88  CUSTMSTR-OK                             VALUE '00'.
014000     05  FS-ACCTMSTR                      PIC X(02) VALUE SPACES.
014100         88  ACCTMSTR-OK                             VALUE '00'.
014200     05  FS-TRANLOG                       PIC X(02) VALUE SPACES.
014300         88  TRANLOG-OK                              VALUE '00'.
014400     05  FS-RPTPARM                       PIC X(02) VALUE SPACES.
014500         88  RPTPARM-OK                              VALUE '00'.
014600     05  FS-RPTOUT                        PIC X(02) VALUE SPACES.
014700         88  RPTOUT-OK                               VALUE '00'.
014800
014900 01  WS-SWITCHES.
015000     05  WS-EOF-CUSTMSTR                  PIC X(01) VALUE 'N'.
015100         88  END-OF-CUSTMSTR                          VALUE 'Y'.
015200     05  WS-EOF-ACCTMSTR                  PIC X(01) VALUE 'N'.
015300         88  END-OF-ACCTMSTR                          VALUE 'Y'.
015400     05  WS-EOF-TRANLOG                   PIC X(01) VALUE 'N'.
015500         88  END-OF-TRANLOG                           VALUE 'Y'.
015600
015700*----------------------------------------------------------------*
015800*   RUN-CONTROL COUNTERS -- ALL COMP, PER SHOP STANDARD          *
015900*----------------------------------------------------------------*
016000 01  WS-COUNTERS.
016100     05  WS-CUSTOMER-COUNT                PIC 9(7) COMP.
016200     05  WS-ACCOUNT-COUNT                 PIC 9(7) COMP.
016300     05  WS-HISTORY-LINE-COUNT             PIC 9(7) COMP.
016400
016500 01  WK-CUST-REL-KEY                      PIC 9(10) COMP VALUE 0.
016600 01  WK-ACCT-REL-KEY                      PIC 9(10) COMP VALUE 0.
016700
016800 01  WS-SELECTED-ACCT-ID                  PIC X(36) VALUE SPACES.
016900
017000*----------------------------------------------------------------*
017100*   CONTROL-BREAK ACCUMULATORS -- BALANCE CARRIED AS AN EDITED  *
017200*   REDEFINITION SO DISPLAY/MOVE-TO-PRINT-LINE NEVER NEEDS A    *
017300*   SEPARATE COMPUTE                                             *
017400*----------------------------------------------------------------*
017500 01  WS-ACCUMULATORS.
017600     05  WS-CUSTOMER-TOTAL-BAL            PIC S9(9)V99 COMP-3.
017700     05  WS-GRAND-TOTAL-BAL                PIC S9(9)V99 COMP-3.
017800 01  WS-ACCUMULATORS-EDIT REDEFINES WS-ACCUMULATORS.
017900     05  WS-CUSTOMER-TOTAL-BAL-EDIT       PIC S9(9)V99 COMP-3.
018000     05  WS-GRAND-TOTAL-BAL-EDIT           PIC S9(9)V99 COMP-3.
018100
018200 01  WS-RATE-PERCENT-WORK                 PIC S9(3)V99 COMP-3.
018300
018400 01  WS-RUN-DATE-TODAY                    PIC 9(8).
018500 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-TODAY.
018600     05  WS-RUN-CC                        PIC 9(2).
018700     05  WS-RUN-YY                        PIC 9(2).
018800     05  WS-RUN-MM                        PIC 9(2).
018900     05  WS-RUN-DD                        PIC 9(2).
019000
019100*----------------------------------------------------------------*
019200*    PRINT LINES -- REPORT SECTION NOT USED, PLAIN WRITE FROM,  *
019300*    PER SHOP STANDARD FOR BATCH PRINT STEPS                    *
019400*----------------------------------------------------------------*
019500 01  WS-TITLE-LINE.
019600     05  FILLER              PIC X(01) VALUE SPACE.
019700     05  WS-TL-TITLE         PIC X(45) VALUE
019800         'CUSTOMER / ACCOUNT SUMMARY REPORT'.
019900     05  WS-TL-LABEL         PIC X(11) VALUE 'RUN DATE: '.
020000     05  WS-TL-RUN-DATE      PIC 9999/99/99.
020100     05  FILLER              PIC X(65) VALUE SPACES.
020200
020300 01  WS-CUST-HDR-LINE-1.
020400     05  FILLER              PIC X(01) VALUE SPACE.
020500     05  WS-C1-LABEL         PIC X(10) VALUE 'CUSTOMER:'.
020600     05  WS-C1-NAME          PIC X(40).
020700     05  FILLER              PIC X(81) VALUE SPACES.
020800
020900 01  WS-CUST-HDR-LINE-2.
021000     05  FILLER              PIC X(03) VALUE SPACES.
021100     05  WS-C2-ID-LABEL      PIC X(12) VALUE 'CUSTOMER ID:'.
021200     05  WS-C2-ID            PIC 9(10).
021300     05  FILLER              PIC X(02) VALUE SPACES.
021400     05  WS-C2-EMAIL-LABEL   PIC X(07) VALUE 'EMAIL: '.
021500     05  WS-C2-EMAIL         PIC X(40).
021600     05  FILLER              PIC X(58) VALUE SPACES.
021700
021800 01  WS-CUST-HDR-LINE-3.
021900     05  FILLER              PIC X(03) VALUE SPACES.
022000     05  WS-C3-PHONE-LABEL   PIC X(07) VALUE 'PHONE: '.
022100     05  WS-C3-PHONE         PIC X(20).
022200     05  FILLER              PIC X(02) VALUE SPACES.
022300     05  WS-C3-REG-LABEL     PIC X(18) VALUE
022400         'REGISTRATION DATE:'.
022500     05  WS-C3-REG-DATE      PIC 9999/99/99.
022600     05  FILLER              PIC X(72) VALUE SPACES.
022700
022800 01  WS-ACCT-COL-HDR-LINE.
022900     05  FILLER              PIC X(05) VALUE SPACES.
023000     05  FILLER              PIC X(15) VALUE 'ACCOUNT TYPE'.
023100     05  FILLER              PIC X(17) VALUE 'BALANCE'.
023200     05  FILLER              PIC X(14) VALUE 'INTEREST RATE'.
023300     05  FILLER              PIC X(81) VALUE SPACES.
023400
023500 01  WS-ACCT-DETAIL-LINE.
023600     05  FILLER              PIC X(05) VALUE SPACES.
023700     05  WS-AD-TYPE          PIC X(15).
023800     05  WS-AD-BALANCE       PIC $$,$$$,$$9.99.
023900     05  FILLER              PIC X(03) VALUE SPACES.
024000     05  WS-AD-RATE          PIC ZZ9.99.
024100     05  FILLER              PIC X(01) VALUE '%'.
024200     05  FILLER              PIC X(77) VALUE SPACES.
024300
024400 01  WS-CUST-TOTAL-LINE.
024500     05  FILLER              PIC X(03) VALUE SPACES.
024600     05  FILLER              PIC X(24) VALUE
024700         '---------------------- '.
024800     05  FILLER              PIC X(105) VALUE SPACES.
024900
025000 01  WS-CUST-TOTAL-LINE-2.
025100     05  FILLER              PIC X(03) VALUE SPACES.
025200     05  FILLER              PIC X(28) VALUE
025300         'TOTAL BALANCE FOR CUSTOMER: '.
025400     05  WS-CTL-TOTAL        PIC $$,$$$,$$9.99.
025500     05  FILLER              PIC X(87) VALUE SPACES.
025600
025700 01  WS-GRAND-TOTAL-LINE.
025800     05  FILLER              PIC X(01) VALUE SPACE.
025900     05  FILLER              PIC X(30) VALUE
026000         'TOTAL BALANCE -- ALL CUSTOMERS:'.
026100     05  WS-GTL-TOTAL        PIC $$,$$$,$$9.99.
026200     05  FILLER              PIC X(86) VALUE SPACES.
026300
026400 01  WS-BLANK-LINE            PIC X(132) VALUE SPACES.
026500
026600 01  WS-HISTORY-TITLE-LINE.
026700     05  FILLER              PIC X(01) VALUE SPACE.
026800     05  FILLER              PIC X(36) VALUE
026900         'TRANSACTION HISTORY FOR ACCOUNT ID:'.
027000     05  WS-HTL-ACCT-ID      PIC 9(10).
027100     05  FILLER              PIC X(85) VALUE SPACES.
027200
027300 01  WS-HISTORY-COL-HDR-LINE.
027400     05  FILLER              PIC X(03) VALUE SPACES.
027500     05  FILLER              PIC X(15) VALUE 'TRANSACTION-ID'.
027600     05  FILLER              PIC X(17) VALUE 'TIMESTAMP'.
027700     05  FILLER              PIC X(15) VALUE 'TYPE'.
027800     05  FILLER              PIC X(15) VALUE 'AMOUNT'.
027900     05  FILLER              PIC X(60) VALUE 'DESCRIPTION'.
028000     05  FILLER              PIC X(07) VALUE SPACES.
028100
028200 01  WS-HISTORY-DETAIL-LINE.
028300     05  FILLER              PIC X(03) VALUE SPACES.
028400     05  WS-HD-TRAN-ID       PIC 9(9).
028500     05  FILLER              PIC X(06) VALUE SPACES.
028600     05  WS-HD-TIMESTAMP     PIC 9(14).
028700     05  FILLER              PIC X(03) VALUE SPACES.
028800     05  WS-HD-TYPE          PIC X(15).
028900     05  WS-HD-AMOUNT        PIC $$,$$$,$$9.99.
029000     05  FILLER              PIC X(02) VALUE SPACES.
029100     05  WS-HD-DESC          PIC X(60).
029200     05  FILLER              PIC X(03) VALUE SPACES.
029300
029400 01  WS-NO-HISTORY-LINE.
029500     05  FILLER              PIC X(03) VALUE SPACES.
029600     05  FILLER              PIC X(40) VALUE
029700         'NO TRANSACTIONS FOUND FOR THIS ACCOUNT'.
029800     05  FILLER              PIC X(89) VALUE SPACES.
029900
030000     COPY LGCONST1.
030100
030200 PROCEDURE DIVISION.
030300 0001-MAIN.
030400
030500     DISPLAY 'LGRPT001 - CUSTOMER/ACCOUNT SUMMARY REPORT - START'
030600     PERFORM 1000-INITIALIZATION
030700        THRU 1000-EXIT
030800
030900     PERFORM 1500-READ-CUSTMSTR
031000        THRU 1500-EXIT
031100
031200     PERFORM 2000-MAIN-PARA
031300        THRU 2000-EXIT
031400        UNTIL END-OF-CUSTMSTR
031500
031600     PERFORM 2600-PRINT-GRAND-TOTAL
031700        THRU 2600-EXIT
031800
031900     PERFORM 3000-PRINT-TRANSACTION-HISTORY
032000        THRU 3000-EXIT
032100
032200     PERFORM 9000-END-PARA
032300     .
032400 0001-MAIN-EXIT.
032500     EXIT.
032600
032700 1000-INITIALIZATION.
032800     INITIALIZE WS-SWITCHES
032900                WS-COUNTERS
033000                WS-ACCUMULATORS
033100     ACCEPT WS-RUN-DATE-TODAY FROM DATE YYYYMMDD
033200     PERFORM 1100-OPEN-FILES
033300        THRU 1100-EXIT
033400     PERFORM 1200-READ-RPTPARM
033500        THRU 1200-EXIT
033600     PERFORM 1300-PRINT-TITLE-LINE
033700        THRU 1300-EXIT
033800     .
033900 1000-EXIT.
034000     EXIT.
034100
034200 1100-OPEN-FILES.
034300
034400     OPEN INPUT  CUSTOMER-MASTER-FILE
034500     OPEN INPUT  ACCOUNT-MASTER-FILE
034600     OPEN INPUT  TRANSACTION-LOG-FILE
034700     OPEN INPUT  RPTPARM-FILE
034800     OPEN OUTPUT REPORT-OUT-FILE
034900
035000     IF NOT CUSTMSTR-OK
035100        DISPLAY '1100-OPEN-FILES:'
035200        DISPLAY 'INVALID FILE STATUS ON OPEN CUSTMSTR:'
035300                 FS-CUSTMSTR
035400        PERFORM 9000-END-PARA
035500     END-IF
035600
035700     IF NOT ACCTMSTR-OK
035800        DISPLAY '1100-OPEN-FILES:'
035900        DISPLAY 'INVALID FILE STATUS ON OPEN ACCTMSTR:'
036000                 FS-ACCTMSTR
036100        PERFORM 9000-END-PARA
036200     END-IF
036300
036400     IF NOT TRANLOG-OK
036500        DISPLAY '1100-OPEN-FILES:'
036600        DISPLAY 'INVALID FILE STATUS ON OPEN TRANLOG:'
036700                 FS-TRANLOG
036800        PERFORM 9000-END-PARA
036900     END-IF
037000
037100     IF NOT RPTPARM-OK
037200        DISPLAY '1100-OPEN-FILES:'
037300        DISPLAY 'INVALID FILE STATUS ON OPEN RPTPARM:'
037400                 FS-RPTPARM
037500        PERFORM 9000-END-PARA
037600     END-IF
037700
037800     IF NOT RPTOUT-OK
037900        DISPLAY '1100-OPEN-FILES:'
038000        DISPLAY 'INVALID FILE STATUS ON OPEN RPTOUT:'
038100                 FS-RPTOUT
038200        PERFORM 9000-END-PARA
038300     END-IF
038400     .
038500 1100-EXIT.
038600     EXIT.
038700
038800*----------------------------------------------------------------*
038900*   ONE CARD ONLY -- THE ACCOUNT-ID THE HISTORY SECTION RUNS FOR*
039000*----------------------------------------------------------------*
039100 1200-READ-RPTPARM.
039200
039300     READ RPTPARM-FILE
039400          AT END MOVE SPACES TO WS-SELECTED-ACCT-ID
039500          NOT AT END MOVE RPTPARM-ACCT-ID TO WS-SELECTED-ACCT-ID
039600     END-READ
039700
039800     IF NOT RPTPARM-OK AND FS-RPTPARM NOT = '10'
039900        DISPLAY 'INVALID FILE STATUS ON READ RPTPARM:' FS-RPTPARM
040000        PERFORM 9000-END-PARA
040100     END-IF
040200     .
040300 1200-EXIT.
040400     EXIT.
040500
040600 1300-PRINT-TITLE-LINE.
040700     MOVE WS-RUN-DATE-TODAY TO WS-TL-RUN-DATE
040800     WRITE RPT-PRINT-LINE FROM WS-TITLE-LINE
040900     WRITE RPT-PRINT-LINE FROM WS-BLANK-LINE
041000     .
041100 1300-EXIT.
041200     EXIT.
041300
041400 1500-READ-CUSTMSTR.
041500
041600     READ CUSTOMER-MASTER-FILE NEXT RECORD
041700          AT END SET END-OF-CUSTMSTR TO TRUE
041800     END-READ
041900
042000     IF NOT CUSTMSTR-OK AND NOT END-OF-CUSTMSTR
042100        DISPLAY 'INVALID FILE STATUS ON READ CUSTMSTR:'
042200                 FS-CUSTMSTR
042300        PERFORM 9000-END-PARA
042400     END-IF
042500     .
042600 1500-EXIT.
042700     EXIT.
042800
042900*----------------------------------------------------------------*
043000*   ONE CUSTOMER SECTION -- HEADER, MATCHING ACCOUNTS, TOTAL     *
043100*----------------------------------------------------------------*
043200 2000-MAIN-PARA.
043300
043400     ADD 1 TO WS-CUSTOMER-COUNT
043500     MOVE 0 TO WS-CUSTOMER-TOTAL-BAL
043600
043700     PERFORM 2100-PRINT-CUSTOMER-HEADER
043800        THRU 2100-EXIT
043900
044000     PERFORM 2500-REWIND-ACCTMSTR
044100        THRU 2500-EXIT
044200
044300     PERFORM 2200-SCAN-CUSTOMER-ACCOUNTS
044400        THRU 2200-EXIT
044500        UNTIL END-OF-ACCTMSTR
044600
044700     PERFORM 2400-PRINT-CUSTOMER-TOTAL
044800        THRU 2400-EXIT
044900
045000     PERFORM 1500-READ-CUSTMSTR
045100        THRU 1500-EXIT
045200     .
045300 2000-EXIT.
045400     EXIT.
045500
045600 2100-PRINT-CUSTOMER-HEADER.
045700
045800     MOVE SPACES           TO WS-C1-NAME
045900     MOVE CUST01-NAME      TO WS-C1-NAME
046000     WRITE RPT-PRINT-LINE FROM WS-CUST-HDR-LINE-1
046100
046200     MOVE CUST01-ID-SEQ    TO WS-C2-ID
046300     MOVE CUST01-EMAIL     TO WS-C2-EMAIL
046400     WRITE RPT-PRINT-LINE FROM WS-CUST-HDR-LINE-2
046500
046600     MOVE CUST01-PHONE     TO WS-C3-PHONE
046700     MOVE CUST01-REG-DATE  TO WS-C3-REG-DATE
046800     WRITE RPT-PRINT-LINE FROM WS-CUST-HDR-LINE-3
046900
047000     WRITE RPT-PRINT-LINE FROM WS-ACCT-COL-HDR-LINE
047100     .
047200 2100-EXIT.
047300     EXIT.
047400
047500*----------------------------------------------------------------*
047600*   REOPEN ACCOUNT-MASTER FROM THE TOP -- THE SAME REWIND       *
047700*   TRICK THIS SHOP HAS ALWAYS USED TO RE-DRIVE A SEQUENTIAL    *
047800*   PASS, HERE RUN ONCE PER CUSTOMER                             *
047900*----------------------------------------------------------------*
048000 2500-REWIND-ACCTMSTR.
048100
048200     CLOSE ACCOUNT-MASTER-FILE
048300     OPEN INPUT ACCOUNT-MASTER-FILE
048400     IF NOT ACCTMSTR-OK
048500        DISPLAY 'INVALID FILE STATUS ON REOPEN ACCTMSTR:'
048600                 FS-ACCTMSTR
048700        PERFORM 9000-END-PARA
048800     END-IF
048900     MOVE 'N' TO WS-EOF-ACCTMSTR
049000
049100     PERFORM 2250-READ-ONE-ACCOUNT
049200        THRU 2250-EXIT
049300     .
049400 2500-EXIT.
049500     EXIT.
049600
049700 2200-SCAN-CUSTOMER-ACCOUNTS.
049800
049900     IF ACCT01-CUST-ID = CUST01-ID
050000        ADD 1 TO WS-ACCOUNT-COUNT
050100        PERFORM 2300-PRINT-ACCOUNT-LINE
050200           THRU 2300-EXIT
050300        ADD ACCT01-BALANCE TO WS-CUSTOMER-TOTAL-BAL
050400     END-IF
050500
050600     PERFORM 2250-READ-ONE-ACCOUNT
050700        THRU 2250-EXIT
050800     .
050900 2200-EXIT.
051000     EXIT.
051100
051200 2250-READ-ONE-ACCOUNT.
051300
051400     READ ACCOUNT-MASTER-FILE NEXT RECORD
051500          AT END SET END-OF-ACCTMSTR TO TRUE
051600     END-READ
051700
051800     IF NOT ACCTMSTR-OK AND NOT END-OF-ACCTMSTR
051900        DISPLAY 'INVALID FILE STATUS ON READ ACCTMSTR:'
052000                 FS-ACCTMSTR
052100        PERFORM 9000-END-PARA
052200     END-IF
052300     .
052400 2250-EXIT.
052500     EXIT.
052600
052700 2300-PRINT-ACCOUNT-LINE.
052800
052900     IF ACCT01-IS-SAVINGS
053000        MOVE 'SAVINGS' TO WS-AD-TYPE
053100     ELSE
053200        MOVE 'CHECKING' TO WS-AD-TYPE
053300     END-IF
053400
053500     MOVE ACCT01-BALANCE  TO WS-AD-BALANCE
053600     COMPUTE WS-RATE-PERCENT-WORK ROUNDED =
053700             ACCT01-INT-RATE * 100
053800     MOVE WS-RATE-PERCENT-WORK TO WS-AD-RATE
053900
054000     WRITE RPT-PRINT-LINE FROM WS-ACCT-DETAIL-LINE
054100     .
054200 2300-EXIT.
054300     EXIT.
054400
054500 2400-PRINT-CUSTOMER-TOTAL.
054600
054700     MOVE WS-CUSTOMER-TOTAL-BAL TO WS-CTL-TOTAL
054800     WRITE RPT-PRINT-LINE FROM WS-CUST-TOTAL-LINE
054900     WRITE RPT-PRINT-LINE FROM WS-CUST-TOTAL-LINE-2
055000     WRITE RPT-PRINT-LINE FROM WS-BLANK-LINE
055100
055200     ADD WS-CUSTOMER-TOTAL-BAL TO WS-GRAND-TOTAL-BAL
055300     .
055400 2400-EXIT.
055500     EXIT.
055600
055700 2600-PRINT-GRAND-TOTAL.
055800
055900     MOVE WS-GRAND-TOTAL-BAL TO WS-GTL-TOTAL
056000     WRITE RPT-PRINT-LINE FROM WS-GRAND-TOTAL-LINE
056100     WRITE RPT-PRINT-LINE FROM WS-BLANK-LINE
056200     WRITE RPT-PRINT-LINE FROM WS-BLANK-LINE
056300     .
056400 2600-EXIT.
056500     EXIT.
056600
056700*----------------------------------------------------------------*
056800*   SECOND REPORT -- TRANSACTION HISTORY FOR ONE SELECTED       *
056900*   ACCOUNT, IN THE ORDER THE ENTRIES WERE APPENDED.  SKIPPED   *
057000*   ENTIRELY IF RPTPARM WAS EMPTY OR MISSING.                   *
057100*----------------------------------------------------------------*
057200 3000-PRINT-TRANSACTION-HISTORY.
057300
057400     IF WS-SELECTED-ACCT-ID = SPACES
057500        DISPLAY 'LGRPT001 - NO RPTPARM ACCT-ID - HISTORY SKIPPED'
057600     ELSE
057700        MOVE WS-SELECTED-ACCT-ID(1:10) TO WS-HTL-ACCT-ID
057800        WRITE RPT-PRINT-LINE FROM WS-HISTORY-TITLE-LINE
057900        WRITE RPT-PRINT-LINE FROM WS-HISTORY-COL-HDR-LINE
058000
058100        PERFORM 3100-READ-TRANLOG
058200           THRU 3100-EXIT
058300
058400        PERFORM 3200-PRINT-TRANSACTION-LINE
058500           THRU 3200-EXIT
058600           UNTIL END-OF-TRANLOG
058700
058800        IF WS-HISTORY-LINE-COUNT = 0
058900           WRITE RPT-PRINT-LINE FROM WS-NO-HISTORY-LINE
059000        END-IF
059100     END-IF
059200     .
059300 3000-EXIT.
059400     EXIT.
059500
059600 3100-READ-TRANLOG.
059700
059800     READ TRANSACTION-LOG-FILE
059900          AT END SET END-OF-TRANLOG TO TRUE
060000     END-READ
060100
060200     IF NOT TRANLOG-OK AND NOT END-OF-TRANLOG
060300        DISPLAY 'INVALID FILE STATUS ON READ TRANLOG:' FS-TRANLOG
060400        PERFORM 9000-END-PARA
060500     END-IF
060600     .
060700 3100-EXIT.
060800     EXIT.
060900
061000 3200-PRINT-TRANSACTION-LINE.
061100
061200     IF TRAN01-ACCT-ID = WS-SELECTED-ACCT-ID
061300        ADD 1 TO WS-HISTORY-LINE-COUNT
061400        MOVE TRAN01-ID-SEQ  TO WS-HD-TRAN-ID
061500        MOVE TRAN01-TS      TO WS-HD-TIMESTAMP
061600        MOVE TRAN01-TYPE    TO WS-HD-TYPE
061700        MOVE TRAN01-AMOUNT  TO WS-HD-AMOUNT
061800        MOVE TRAN01-DESC    TO WS-HD-DESC
061900        WRITE RPT-PRINT-LINE FROM WS-HISTORY-DETAIL-LINE
062000     END-IF
062100
062200     PERFORM 3100-READ-TRANLOG
062300        THRU 3100-EXIT
062400     .
062500 3200-EXIT.
062600     EXIT.
062700
062800 9000-END-PARA.
062900
063000     CLOSE CUSTOMER-MASTER-FILE
063100     CLOSE ACCOUNT-MASTER-FILE
063200     CLOSE TRANSACTION-LOG-FILE
063300     CLOSE RPTPARM-FILE
063400     CLOSE REPORT-OUT-FILE
063500
063600     DISPLAY 'LGRPT001 - CUSTOMERS PRINTED : ' WS-CUSTOMER-COUNT
063700     DISPLAY 'LGRPT001 - ACCOUNTS PRINTED   : ' WS-ACCOUNT-COUNT
063800     DISPLAY 'LGRPT001 - HISTORY LINES      : '
063900              WS-HISTORY-LINE-COUNT
064000     DISPLAY 'LGRPT001 - CUSTOMER/ACCOUNT SUMMARY REPORT - END'
064100
064200     GOBACK
064300     .
064400 9000-EXIT.
064500     EXIT.
