000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LGTPST01.
000300 AUTHOR.        L TURLEY.
000400 INSTALLATION.  FIRST CAROLINA SAVINGS BANK - DATA PROC DIV.
000500 DATE-WRITTEN.  06/18/1990.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - DO NOT RELEASE OUTSIDE DP.
000800******************************************************************
000900*                                                                *
001000*   PROPERTY OF FIRST CAROLINA SAVINGS BANK - INTERNAL USE ONLY  *
001100*                                                                *
001200*                    TRANSACTION POSTING                         *
001300*                                                                *
001400*   Nightly step 3.  Reads TRANSACTION-IN (one deposit,          *
001500*   withdrawal or transfer entry per record, in input order)    *
001600*   and posts it against ACCOUNT-MASTER, which is opened         *
001700*   RANDOM so both the source and, on a TRANSFER, the            *
001800*   destination account can be reached directly by relative      *
001900*   key.  Every posted entry is appended to TRANSACTION-LOG.     *
002000*   A failed edit aborts only that entry -- the balance is       *
002100*   left unchanged and the run continues with the next entry.   *
002200*                                                                *
002300******************************************************************
002400*                    CHANGE LOG                                  *
002500*----------------------------------------------------------------*
002600*   DATE        BY     TKT/REQ    DESCRIPTION                   *
002700*----------------------------------------------------------------*
002800*   06/18/1990  LJT    DP-0211    ORIGINAL PROGRAM (DEPOSIT AND  * DP-0211
002900*                                 WITHDRAW ONLY)                 *
003000*   03/03/1991  RGM    DP-0241    ADD TRANSFER POSTING           * DP-0241
003100*   05/06/1993  RGM    DP-0341    ACCOUNT-MASTER MOVED TO        * DP-0341
003200*                                 RELATIVE ORGANIZATION          *
003300*   09/09/1996  LJT    DP-0455    MAX TRANSACTION AMOUNT RAISED  * DP-0455
003400*                                 TO $1,000,000                  *
003500*   01/05/1998  RGM    DP-0512    YEAR 2000 - TIMESTAMP NOW      * DP-0512
003600*                                 CCYYMMDDHHMMSS (WAS YYMMDDHHMM)*
003700*   06/30/1999  RGM    DP-0519    Y2K REGRESSION SIGNOFF         * DP-0519
003800*   04/14/2002  DWS    DP-0607    SAVINGS WITHDRAWAL COUNTER     * DP-0607
003900*                                 NOW INCREMENTED ON POST        *
004000*   03/11/2004  LJT    DP-0642    DISPLAY REJECT COUNT AT EOJ    * DP-0642
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-3090.
004500 OBJECT-COMPUTER.   IBM-3090.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000******************************************************************
005100*                  TRANSACTION POSTING INPUT                     *
005200******************************************************************
005300     SELECT TRANSACTION-IN-FILE ASSIGN TO TRANIN
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS FS-TRANIN.
005700******************************************************************
005800*                  ACCOUNT MASTER (RANDOM, POSTED IN PLACE)      *
005900******************************************************************
006000     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMSTR
006100         ORGANIZATION IS RELATIVE
006200         ACCESS MODE IS RANDOM
006300         RELATIVE KEY IS WK-ACCT-REL-KEY
006400         FILE STATUS IS FS-ACCTMSTR.
006500******************************************************************
006600*                  TRANSACTION LOG (APPEND)                      *
006700******************************************************************
006800     SELECT TRANSACTION-LOG-FILE ASSIGN TO TRANLOG
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS FS-TRANLOG.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500******************************************************************
007600*                  TRANSACTION POSTING INPUT RECORD              *
007700******************************************************************
007800 FD  TRANSACTION-IN-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS STANDARD
008100     BLOCK CONTAINS 0 RECORDS
008200     RECORD CONTAINS 100 CHARACTERS
008300     DATA RECORD IS TRANIN-REC.
008400 01  TRANIN-REC.
008500     05  TRANIN-ACCT-ID                 PIC X(36).
008600     05  TRANIN-ACCT-ID-GRP REDEFINES TRANIN-ACCT-ID.
008700         10  TRANIN-ACCT-ID-SEQ         PIC 9(10).
008800         10  FILLER                     PIC X(26).
008900     05  TRANIN-TYPE                    PIC X(16).
009000     05  TRANIN-AMOUNT                  PIC S9(9)V99
009100                                         SIGN LEADING SEPARATE.
009200     05  TRANIN-DEST-ACCT-ID            PIC X(36).
009300     05  TRANIN-DEST-ACCT-ID-GRP REDEFINES TRANIN-DEST-ACCT-ID.
009400         10  TRANIN-DEST-ACCT-ID-SEQ    PIC 9(10).
009500         10  FILLER                     PIC X(26).
009600******************************************************************
009700*                  ACCOUNT MASTER RECORD (LGACCT01)              *
009800******************************************************************
009900 FD  ACCOUNT-MASTER-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS STANDARD
010200     DATA RECORD IS ACCT01-RECORD.
010300     COPY LGACCT01.
010400******************************************************************
010500*                  TRANSACTION LOG RECORD (LGTRAN01)             *
010600******************************************************************
010700 FD  TRANSACTION-LOG-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS STANDARD
011000     DATA RECORD IS TRAN01-RECORD.
011100     COPY LGTRAN01.
011200
011300 WORKING-STORAGE SECTION.
011400
011500 01  WS-HEADER.
011600     03  WS-EYECATCHER               PIC X(16)
011700                                      VALUE 'LGTPST01------WS'.
011800     03  WS-RUN-DATE-TODAY           PIC 9(8).
011900     03  WS-RUN-TIME-NOW             PIC 9(6).
012000
012100 01  FS-FILE-STATUS.
012200     05  FS-TRANIN                      PIC X(02) VALUE SPACES.
012300         88  TRANIN-OK                              VALUE '00'.
012400     05  FS-ACCTMSTR                    PIC X(02) VALUE SPACES.
012500         88  ACCTMSTR-OK                             VALUE '00'.
012600         88  ACCTMSTR-NOTFND                         VALUE '23'.
012700     05  FS-TRANLOG                     PIC X(02) VALUE SPACES.
012800         88  TRANLOG-OK                              VALUE '00'.
012900
013000 01  WS-SWITCHES.
013100     05  WS-EOF-TRANIN                  PIC X(01) VALUE 'N'.
013200         88  END-OF-TRANIN                          VALUE 'Y'.
013300
013400 01  WS-COUNTERS.
013500     05  WS-READ-COUNT                  PIC 9(7) COMP.
013600     05  WS-POSTED-COUNT                PIC 9(7) COMP.
013700     05  WS-REJECT-COUNT                PIC 9(7) COMP.
013800     05  WS-TXN-SEQ                     PIC 9(9) COMP VALUE 0.
013900
014000 01  WS-RESPONSE.
014100     03  WS-RESPONSE-CODE               PIC 9(2) VALUE 0.
014200     03  WS-RESPONSE-MESSAGE            PIC X(60) VALUE SPACES.
014300
014400 01  WK-ACCT-REL-KEY                    PIC 9(10) COMP VALUE 0.
014500
014600*----------------------------------------------------------------*
014700* Destination-account work copy, used only while posting a     *
014800* TRANSFER (the source account occupies ACCT01-RECORD).         *
014900*----------------------------------------------------------------*
015000 01  WK-DEST-ACCOUNT.
015100     05  WK-DEST-REL-KEY                PIC 9(10) COMP.
015200     05  WK-DEST-BALANCE                PIC S9(9)V99 COMP-3.
015300 01  WK-DEST-ACCOUNT-EDIT REDEFINES WK-DEST-ACCOUNT.
015400     05  FILLER                         PIC X(4).
015500     05  WK-DEST-BALANCE-EDIT           PIC S9(9)V99 COMP-3.
015600
015700 01  ERROR-MSG.
015800     03  EM-DATE                        PIC 9(8) VALUE 0.
015900     03  FILLER                         PIC X    VALUE SPACE.
016000     03  EM-ACCT-ID                     PIC X(36) VALUE SPACES.
016100     03  FILLER                         PIC X(9) VALUE
016200                                         ' LGTPST01'.
016300     03  EM-REASON                      PIC X(60) VALUE SPACES.
016400
016500     COPY LGCONST1.
016600
016700 PROCEDURE DIVISION.
016800
016900*----------------------------------------------------------------*
017000 MAINLINE SECTION.
017100
017200     DISPLAY 'LGTPST01 - TRANSACTION POSTING - START'
017300     INITIALIZE WS-SWITCHES
017400                WS-COUNTERS
017500     ACCEPT WS-RUN-DATE-TODAY OF WS-HEADER FROM DATE YYYYMMDD
017600     ACCEPT WS-RUN-TIME-NOW   OF WS-HEADER FROM TIME
017700
017800     PERFORM OPEN-ALL-FILES
017900     PERFORM READ-TRANIN
018000
018100     PERFORM POST-ONE-TRANSACTION
018200        UNTIL END-OF-TRANIN
018300
018400     PERFORM CLOSE-ALL-FILES
018500
018600     DISPLAY 'LGTPST01 - RECORDS READ      : ' WS-READ-COUNT
018700     DISPLAY 'LGTPST01 - TRANSACTIONS POSTED: ' WS-POSTED-COUNT
018800     DISPLAY 'LGTPST01 - TRANSACTIONS REJECTED: ' WS-REJECT-COUNT
018900     DISPLAY 'LGTPST01 - TRANSACTION POSTING - END'
019000     GOBACK
019100     .
019200 MAINLINE-EXIT.
019300     EXIT.
019400
019500 OPEN-ALL-FILES.
019600     OPEN INPUT  TRANSACTION-IN-FILE
019700     OPEN I-O    ACCOUNT-MASTER-FILE
019800     OPEN EXTEND TRANSACTION-LOG-FILE
019900
020000     IF NOT TRANIN-OK
020100        DISPLAY 'INVALID FILE STATUS ON OPEN TRANIN:' FS-TRANIN
020200        PERFORM END-RUN-ABORT
020300     END-IF
020400     .
020500 OPEN-ALL-FILES-EXIT.
020600     EXIT.
020700
020800 READ-TRANIN.
020900     READ TRANSACTION-IN-FILE
021000          AT END SET END-OF-TRANIN TO TRUE
021100     END-READ
021200     IF NOT TRANIN-OK AND NOT END-OF-TRANIN
021300        DISPLAY 'INVALID FILE STATUS ON READ TRANIN:' FS-TRANIN
021400        PERFORM END-RUN-ABORT
021500     END-IF
021600     IF NOT END-OF-TRANIN
021700        ADD 1 TO WS-READ-COUNT
021800     END-IF
021900     .
022000 READ-TRANIN-EXIT.
022100     EXIT.
022200
022300 POST-ONE-TRANSACTION.
022400     MOVE '00' TO WS-RESPONSE-CODE
022500     MOVE SPACES TO WS-RESPONSE-MESSAGE
022600
022700     MOVE TRANIN-ACCT-ID-SEQ TO WK-ACCT-REL-KEY
022800     READ ACCOUNT-MASTER-FILE
022900          INVALID KEY
023000             MOVE '91' TO WS-RESPONSE-CODE
023100             MOVE 'ACCOUNT ID NOT ON ACCOUNT-MASTER'
023200               TO WS-RESPONSE-MESSAGE
023300     END-READ
023400
023500     IF WS-RESPONSE-CODE = '00'
023600        PERFORM VALIDATE-AMOUNT
023700     END-IF
023800
023900     IF WS-RESPONSE-CODE = '00'
024000        EVALUATE TRUE
024100           WHEN TRANIN-TYPE = 'DEPOSIT'
024200              PERFORM POST-DEPOSIT
024300           WHEN TRANIN-TYPE = 'WITHDRAW'
024400              PERFORM POST-WITHDRAW
024500           WHEN TRANIN-TYPE = 'TRANSFER'
024600              PERFORM POST-TRANSFER
024700           WHEN OTHER
024800              MOVE '99' TO WS-RESPONSE-CODE
024900              MOVE 'UNRECOGNISED TRANSACTION TYPE'
025000                TO WS-RESPONSE-MESSAGE
025100        END-EVALUATE
025200     END-IF
025300
025400     IF WS-RESPONSE-CODE NOT = '00'
025500        ADD 1 TO WS-REJECT-COUNT
025600        PERFORM WRITE-ERROR-MESSAGE
025700     END-IF
025800
025900     PERFORM READ-TRANIN
026000     .
026100 POST-ONE-TRANSACTION-EXIT.
026200     EXIT.
026300
026400*----------------------------------------------------------------*
026500* Amount validation, shared by deposit/withdraw/transfer.       *
026600*----------------------------------------------------------------*
026700 VALIDATE-AMOUNT.
026800     IF TRANIN-AMOUNT NOT > 0
026900        MOVE '92' TO WS-RESPONSE-CODE
027000        MOVE 'TRANSACTION AMOUNT MUST BE GREATER THAN 0'
027100          TO WS-RESPONSE-MESSAGE
027200     ELSE
027300        IF TRANIN-AMOUNT > WK-MAX-TXN-AMOUNT
027400           MOVE '93' TO WS-RESPONSE-CODE
027500           MOVE 'TRANSACTION AMOUNT CANNOT EXCEED $1,000,000'
027600             TO WS-RESPONSE-MESSAGE
027700        END-IF
027800     END-IF.
027900 VALIDATE-AMOUNT-EXIT.
028000     EXIT.
028100
028200 POST-DEPOSIT.
028300     ADD TRANIN-AMOUNT TO ACCT01-BALANCE
028400     REWRITE ACCT01-RECORD
028500     PERFORM CHECK-ACCTMSTR-STATUS
028600
028700     MOVE 'P'                  TO TRAN01-ID-STEP
028800     ADD 1 TO WS-TXN-SEQ
028900     MOVE WS-TXN-SEQ           TO TRAN01-ID-SEQ
029000     MOVE ACCT01-ID            TO TRAN01-ACCT-ID
029100     SET TRAN01-DEPOSIT        TO TRUE
029200     MOVE TRANIN-AMOUNT        TO TRAN01-AMOUNT
029300     MOVE 'Deposit to account' TO TRAN01-DESC
029400     PERFORM LOG-TRANSACTION
029500
029600     ADD 1 TO WS-POSTED-COUNT
029700     .
029800 POST-DEPOSIT-EXIT.
029900     EXIT.
030000
030100 POST-WITHDRAW.
030200     IF ACCT01-BALANCE < TRANIN-AMOUNT
030300        MOVE '94' TO WS-RESPONSE-CODE
030400        MOVE 'INSUFFICIENT FUNDS' TO WS-RESPONSE-MESSAGE
030500     ELSE
030600        SUBTRACT TRANIN-AMOUNT FROM ACCT01-BALANCE
030700        IF ACCT01-IS-SAVINGS
030800           ADD 1 TO ACCT01-WITHDRAWAL-CT
030900        END-IF
031000        REWRITE ACCT01-RECORD
031100        PERFORM CHECK-ACCTMSTR-STATUS
031200
031300        MOVE 'P'                   TO TRAN01-ID-STEP
031400        ADD 1 TO WS-TXN-SEQ
031500        MOVE WS-TXN-SEQ            TO TRAN01-ID-SEQ
031600        MOVE ACCT01-ID             TO TRAN01-ACCT-ID
031700        SET TRAN01-WITHDRAW        TO TRUE
031800        MOVE TRANIN-AMOUNT         TO TRAN01-AMOUNT
031900        MOVE 'Withdrawal from account' TO TRAN01-DESC
032000        PERFORM LOG-TRANSACTION
032100
032200        ADD 1 TO WS-POSTED-COUNT
032300     END-IF.
032400 POST-WITHDRAW-EXIT.
032500     EXIT.
032600
032700*----------------------------------------------------------------*
032800* Transfer -- debit the source (already read into ACCT01-      *
032900* RECORD above), then randomly read/rewrite the destination.    *
033000*----------------------------------------------------------------*
033100 POST-TRANSFER.
033200     IF ACCT01-BALANCE < TRANIN-AMOUNT
033300        MOVE '94' TO WS-RESPONSE-CODE
033400        MOVE 'INSUFFICIENT FUNDS' TO WS-RESPONSE-MESSAGE
033500     ELSE
033600        SUBTRACT TRANIN-AMOUNT FROM ACCT01-BALANCE
033700        REWRITE ACCT01-RECORD
033800        PERFORM CHECK-ACCTMSTR-STATUS
033900
034000        MOVE 'P'                    TO TRAN01-ID-STEP
034100        ADD 1 TO WS-TXN-SEQ
034200        MOVE WS-TXN-SEQ             TO TRAN01-ID-SEQ
034300        MOVE ACCT01-ID              TO TRAN01-ACCT-ID
034400        SET TRAN01-TRANSFER-OUT     TO TRUE
034500        MOVE TRANIN-AMOUNT          TO TRAN01-AMOUNT
034600        MOVE 'Transfer out to another account' TO TRAN01-DESC
034700        PERFORM LOG-TRANSACTION
034800
034900        PERFORM POST-TRANSFER-IN
035000
035100        ADD 1 TO WS-POSTED-COUNT
035200     END-IF.
035300 POST-TRANSFER-EXIT.
035400     EXIT.
035500
035600 POST-TRANSFER-IN.
035700     MOVE WK-ACCT-REL-KEY         TO WK-DEST-REL-KEY
035800     MOVE TRANIN-DEST-ACCT-ID-SEQ TO WK-ACCT-REL-KEY
035900     READ ACCOUNT-MASTER-FILE
036000          INVALID KEY
036100             DISPLAY 'DESTINATION ACCOUNT NOT FOUND, TRANSFER '
036200                     'OUT POSTED BUT TRANSFER IN SKIPPED'
036300     END-READ
036400
036500     IF ACCTMSTR-OK
036600        ADD TRANIN-AMOUNT TO ACCT01-BALANCE
036700        REWRITE ACCT01-RECORD
036800        PERFORM CHECK-ACCTMSTR-STATUS
036900
037000        MOVE 'P'                 TO TRAN01-ID-STEP
037100        ADD 1 TO WS-TXN-SEQ
037200        MOVE WS-TXN-SEQ          TO TRAN01-ID-SEQ
037300        MOVE ACCT01-ID           TO TRAN01-ACCT-ID
037400        SET TRAN01-TRANSFER-IN   TO TRUE
037500        MOVE TRANIN-AMOUNT       TO TRAN01-AMOUNT
037600        MOVE 'Transfer in from another account' TO TRAN01-DESC
037700        PERFORM LOG-TRANSACTION
037800     END-IF
037900
038000     MOVE WK-DEST-REL-KEY         TO WK-ACCT-REL-KEY
038100     .
038200 POST-TRANSFER-IN-EXIT.
038300     EXIT.
038400
038500 CHECK-ACCTMSTR-STATUS.
038600     IF NOT ACCTMSTR-OK
038700        DISPLAY 'INVALID FILE STATUS ON REWRITE ACCTMSTR:'
038800                 FS-ACCTMSTR
038900        PERFORM END-RUN-ABORT
039000     END-IF.
039100 CHECK-ACCTMSTR-STATUS-EXIT.
039200     EXIT.
039300
039400 LOG-TRANSACTION.
039500     MOVE WS-RUN-DATE-TODAY OF WS-HEADER TO TRAN01-TS-DATE
039600     MOVE WS-RUN-TIME-NOW   OF WS-HEADER TO TRAN01-TS-TIME
039700     WRITE TRAN01-RECORD
039800     IF NOT TRANLOG-OK
039900        DISPLAY 'INVALID FILE STATUS ON WRITE TRANLOG:'
040000                 FS-TRANLOG
040100        PERFORM END-RUN-ABORT
040200     END-IF.
040300 LOG-TRANSACTION-EXIT.
040400     EXIT.
040500
040600 WRITE-ERROR-MESSAGE.
040700     MOVE WS-RUN-DATE-TODAY OF WS-HEADER TO EM-DATE
040800     MOVE TRANIN-ACCT-ID                 TO EM-ACCT-ID
040900     MOVE WS-RESPONSE-MESSAGE             TO EM-REASON
041000     DISPLAY ERROR-MSG
041100     .
041200 WRITE-ERROR-MESSAGE-EXIT.
041300     EXIT.
041400
041500 CLOSE-ALL-FILES.
041600     CLOSE TRANSACTION-IN-FILE
041700     CLOSE ACCOUNT-MASTER-FILE
041800     CLOSE TRANSACTION-LOG-FILE
041900     .
042000 CLOSE-ALL-FILES-EXIT.
042100     EXIT.
042200
042300 END-RUN-ABORT.
042400     CLOSE TRANSACTION-IN-FILE
042500     CLOSE ACCOUNT-MASTER-FILE
042600     CLOSE TRANSACTION-LOG-FILE
042700     GOBACK
042800     .
042900 END-RUN-ABORT-EXIT.
043000     EXIT.
