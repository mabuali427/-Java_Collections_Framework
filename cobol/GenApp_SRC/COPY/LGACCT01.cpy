000100******************************************************************
000200*                                                                *
000300*   FIRST CAROLINA SAVINGS BANK - DATA PROCESSING DIVISION       *
000400*                                                                *
000500*   PROPERTY OF FIRST CAROLINA SAVINGS BANK - INTERNAL USE ONLY  *
000600*                                                                *
000700*                    ACCOUNT MASTER RECORD                       *
000800*                                                                *
000900*   One occurrence per savings or checking account.  Written    *
001000*   by LGAOPN01, updated by LGTPST01 (postings) and LGINTP01     *
001100*   (monthly interest/overdraft fee), read by LGRPT001.          *
001200*                                                                *
001300*   ACCT01-ID doubles as the RELATIVE KEY used to read/rewrite  *
001400*   ACCOUNT-MASTER directly and as the destination-account       *
001500*   lookup key on a TRANSFER posting.                            *
001600*                                                                *
001700******************************************************************
001800 01  ACCT01-RECORD.
001900*----------------------------------------------------------------*
002000*    UNIQUE ACCOUNT IDENTIFIER (ZERO-FILLED RUN SEQUENCE NO.)   *
002100*----------------------------------------------------------------*
002200     05  ACCT01-ID                      PIC X(36).
002300     05  ACCT01-ID-GRP REDEFINES ACCT01-ID.
002400         10  ACCT01-ID-SEQ              PIC 9(10).
002500         10  FILLER                     PIC X(26).
002600*----------------------------------------------------------------*
002700*    OWNING CUSTOMER (FOREIGN KEY INTO CUSTOMER-MASTER)          *
002800*----------------------------------------------------------------*
002900     05  ACCT01-CUST-ID                 PIC X(36).
003000     05  ACCT01-CUST-ID-GRP REDEFINES ACCT01-CUST-ID.
003100         10  ACCT01-CUST-ID-SEQ         PIC 9(10).
003200         10  FILLER                     PIC X(26).
003300*----------------------------------------------------------------*
003400*    ACCOUNT TYPE -- 'SAVINGS ' OR 'CHECKING'                    *
003500*----------------------------------------------------------------*
003600     05  ACCT01-TYPE                    PIC X(8).
003700         88  ACCT01-IS-SAVINGS                VALUE 'SAVINGS '.
003800         88  ACCT01-IS-CHECKING               VALUE 'CHECKING'.
003900     05  ACCT01-HOLDER                  PIC X(40).
004000*----------------------------------------------------------------*
004100*    BALANCE AND RATE -- PACKED-DECIMAL, ALWAYS STORED ROUNDED  *
004200*----------------------------------------------------------------*
004300     05  ACCT01-BALANCE                 PIC S9(9)V99 COMP-3.
004400     05  ACCT01-INT-RATE                PIC S9(1)V9(4) COMP-3.
004500*----------------------------------------------------------------*
004600*    CHECKING ONLY -- OVERDRAFT CURRENTLY DRAWN (0 FOR SAVINGS) *
004700*----------------------------------------------------------------*
004800     05  ACCT01-OVERDRAFT-USED          PIC S9(9)V99 COMP-3.
004900*----------------------------------------------------------------*
005000*    SAVINGS ONLY -- WITHDRAWALS MADE THIS MONTH (0 FOR CHKG)   *
005100*----------------------------------------------------------------*
005200     05  ACCT01-WITHDRAWAL-CT           PIC 9(2).
005300*----------------------------------------------------------------*
005400*    ACCOUNT STATUS -- 'A' OPEN, 'R' REJECTED ON OPENING         *
005500*----------------------------------------------------------------*
005600     05  ACCT01-STATUS                  PIC X(1).
005700         88  ACCT01-OPEN                      VALUE 'A'.
005800         88  ACCT01-REJECTED                  VALUE 'R'.
005900     05  FILLER                         PIC X(29).
