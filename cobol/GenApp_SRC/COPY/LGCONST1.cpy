000100******************************************************************
000200*                                                                *
000300*   FIRST CAROLINA SAVINGS BANK - DATA PROCESSING DIVISION       *
000400*                                                                *
000500*   PROPERTY OF FIRST CAROLINA SAVINGS BANK - INTERNAL USE ONLY  *
000600*                                                                *
000700*              LEDGER PROCESSING CONSTANTS (ALL PROGRAMS)        *
000800*                                                                *
000900*   Shared across LGCREG01/LGAOPN01/LGTPST01/LGINTP01/LGRPT001. *
001000*   Rates/limits are copied in once here so a change in branch   *
001100*   policy (overdraft limit, minimum balance, etc.) is a one-    *
001200*   copybook recompile, not a five-program hunt.                 *
001300*                                                                *
001400******************************************************************
001500 01  WK-LEDGER-CONSTANTS.
001600     05  WK-MAX-ACCTS-PER-CUST     PIC 9(2)       VALUE 10.
001700     05  WK-MAX-TXN-AMOUNT         PIC S9(9)V99 COMP-3
001800                                    VALUE 1000000.00.
001900     05  WK-SAV-DEFAULT-RATE       PIC S9(1)V9(4) COMP-3
002000                                    VALUE 0.0400.
002100     05  WK-SAV-MIN-BALANCE        PIC S9(9)V99 COMP-3
002200                                    VALUE 500.00.
002300     05  WK-SAV-MAX-WITHDRAWALS    PIC 9(2)       VALUE 06.
002400     05  WK-CHK-DEFAULT-RATE       PIC S9(1)V9(4) COMP-3
002500                                    VALUE 0.0100.
002600     05  WK-CHK-OVERDRAFT-LIMIT    PIC S9(9)V99 COMP-3
002700                                    VALUE 500.00.
002800     05  WK-CHK-OVERDRAFT-FEE-RATE PIC S9(1)V9(4) COMP-3
002900                                    VALUE 0.0500.
