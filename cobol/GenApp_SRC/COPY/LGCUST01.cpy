000100******************************************************************
000200*                                                                *
000300*   FIRST CAROLINA SAVINGS BANK - DATA PROCESSING DIVISION       *
000400*                                                                *
000500*   PROPERTY OF FIRST CAROLINA SAVINGS BANK - INTERNAL USE ONLY  *
000600*                                                                *
000700*                    CUSTOMER MASTER RECORD                      *
000800*                                                                *
000900*   One occurrence per registered customer.  Written by         *
001000*   LGCREG01, updated (ACCT-COUNT only) by LGAOPN01, read by     *
001100*   LGRPT001 for the summary report.                             *
001200*                                                                *
001300*   CUST01-ID doubles as the RELATIVE KEY used to read/rewrite   *
001400*   CUSTOMER-MASTER directly -- see WK-CUST-REL-KEY in           *
001500*   LGCONST1.                                                    *
001600*                                                                *
001700******************************************************************
001800 01  CUST01-RECORD.
001900*----------------------------------------------------------------*
002000*    UNIQUE CUSTOMER IDENTIFIER (ZERO-FILLED RUN SEQUENCE NO.)   *
002100*----------------------------------------------------------------*
002200     05  CUST01-ID                      PIC X(36).
002300     05  CUST01-ID-GRP REDEFINES CUST01-ID.
002400         10  CUST01-ID-SEQ              PIC 9(10).
002500         10  FILLER                     PIC X(26).
002600*----------------------------------------------------------------*
002700*    REGISTRATION DETAILS                                        *
002800*----------------------------------------------------------------*
002900     05  CUST01-NAME                    PIC X(40).
003000     05  CUST01-EMAIL                   PIC X(40).
003100     05  CUST01-PHONE                   PIC X(20).
003200*----------------------------------------------------------------*
003300*    REGISTRATION-DATE, CCYYMMDD, SET TO THE RUN DATE            *
003400*----------------------------------------------------------------*
003500     05  CUST01-REG-DATE                PIC 9(8).
003600     05  CUST01-REG-DATE-GRP REDEFINES CUST01-REG-DATE.
003700         10  CUST01-REG-CC              PIC 9(2).
003800         10  CUST01-REG-YY              PIC 9(2).
003900         10  CUST01-REG-MM              PIC 9(2).
004000         10  CUST01-REG-DD              PIC 9(2).
004100*----------------------------------------------------------------*
004200*    NUMBER OF ACCOUNTS CURRENTLY OWNED (MAX 10 -- SEE LGCONST1) *
004300*----------------------------------------------------------------*
004400     05  CUST01-ACCT-COUNT              PIC 9(2).
004500*----------------------------------------------------------------*
004600*    REGISTRATION STATUS -- 'A' ACCEPTED, 'R' REJECTED ON INPUT  *
004700*----------------------------------------------------------------*
004800     05  CUST01-STATUS                  PIC X(1).
004900         88  CUST01-ACCEPTED                  VALUE 'A'.
005000         88  CUST01-REJECTED                   VALUE 'R'.
005100     05  FILLER                         PIC X(41).
