000100******************************************************************
000200*                                                                *
000300*   FIRST CAROLINA SAVINGS BANK - DATA PROCESSING DIVISION       *
000400*                                                                *
000500*   PROPERTY OF FIRST CAROLINA SAVINGS BANK - INTERNAL USE ONLY  *
000600*                                                                *
000700*                 TRANSACTION HISTORY LOG RECORD                 *
000800*                                                                *
000900*   One occurrence per money movement recorded against an       *
001000*   account -- INITIAL_DEPOSIT (LGAOPN01), DEPOSIT/WITHDRAW/     *
001100*   TRANSFER_OUT/TRANSFER_IN (LGTPST01).  Append-only.  Read     *
001200*   by LGRPT001 for the transaction history listing.  No        *
001300*   record is written here for interest or overdraft-fee        *
001400*   postings (LGINTP01 writes none).                            *
001500*                                                                *
001600******************************************************************
001700 01  TRAN01-RECORD.
001800*----------------------------------------------------------------*
001900*    UNIQUE TRANSACTION IDENTIFIER (RUN SEQUENCE NO.)            *
002000*----------------------------------------------------------------*
002100     05  TRAN01-ID                      PIC X(36).
002200     05  TRAN01-ID-GRP REDEFINES TRAN01-ID.
002300         10  TRAN01-ID-STEP             PIC X(1).
002400         10  TRAN01-ID-SEQ              PIC 9(9).
002500         10  FILLER                     PIC X(26).
002600*----------------------------------------------------------------*
002700*    ACCOUNT THE TRANSACTION POSTED AGAINST                      *
002800*----------------------------------------------------------------*
002900     05  TRAN01-ACCT-ID                 PIC X(36).
003000*----------------------------------------------------------------*
003100*    TRANSACTION TYPE                                            *
003200*----------------------------------------------------------------*
003300     05  TRAN01-TYPE                    PIC X(16).
003400         88  TRAN01-INITIAL-DEPOSIT     VALUE 'INITIAL_DEPOSIT '.
003500         88  TRAN01-DEPOSIT             VALUE 'DEPOSIT         '.
003600         88  TRAN01-WITHDRAW            VALUE 'WITHDRAW        '.
003700         88  TRAN01-TRANSFER-OUT        VALUE 'TRANSFER_OUT    '.
003800         88  TRAN01-TRANSFER-IN         VALUE 'TRANSFER_IN     '.
003900*----------------------------------------------------------------*
004000*    AMOUNT OF THE TRANSACTION, PACKED-DECIMAL, 2 DP, SIGNED    *
004100*----------------------------------------------------------------*
004200     05  TRAN01-AMOUNT                  PIC S9(9)V99 COMP-3.
004300*----------------------------------------------------------------*
004400*    TIMESTAMP, CCYYMMDDHHMMSS                                   *
004500*----------------------------------------------------------------*
004600     05  TRAN01-TS                      PIC 9(14).
004700     05  TRAN01-TS-GRP REDEFINES TRAN01-TS.
004800         10  TRAN01-TS-DATE             PIC 9(8).
004900         10  TRAN01-TS-TIME             PIC 9(6).
005000*----------------------------------------------------------------*
005100*    FREE-TEXT DESCRIPTION                                       *
005200*----------------------------------------------------------------*
005300     05  TRAN01-DESC                    PIC X(60).
005400     05  FILLER                         PIC X(18).
